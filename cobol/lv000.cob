000100
000200* Employee Leave - Nightly Batch Driver
000300*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    LV000.
000600 AUTHOR.        V B COEN.
000700 INSTALLATION.  APPLEWOOD COMPUTERS.
000800 DATE-WRITTEN.  22/03/85.
000900 DATE-COMPILED.
001000 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
001100*                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    Remarks.           Leave (Conge) sub-ledger start of day/night
001500*                        run driver.  Picks up today's date once and
001600*                        CALLs LV200 (validate/lifecycle), LV400
001700*                        (Csv export) and LV500 (affectation history)
001800*                        in turn, checking each one's returned Lv-
001900*                        Return-Code before going on to the next.
002000*
002100*    Version.           See Prog-Name in Ws.
002200*
002300*    Called Modules.    LV200, LV400, LV500.
002400*
002500*    Functions Used.    None.
002600*
002700*    Files used.        None - this program opens nothing itself,
002800*                        every file is owned by the CALLed program
002900*                        that uses it.
003000*
003100*    Error messages used.
003200*                        LV001.
003300*
003400* Changes:
003500* 22/03/85 vbc - 1.0.00 Created as the Payroll Start-Of-Day program
003600*                       (py000) - operator menu, date/period roll
003700*                       checks, security sign-on chaining to maps01.
003800* 19/02/91 vbc -    .01 Multi-company support added - company code now
003900*                       read off the run card instead of being coded
004000*                       into the JCL.
004100* 08/12/98 vbc - 1.1.00 Y2K - WSA-Date widened to 4-digit year, the
004200*                       "already run today" check rebuilt around it.
004300* 02/02/99 vbc -    .01 Retested the month/year-end roll-over branches
004400*                       per the Y2K test plan - ok.
004500* 14/09/24 vbc -    .02 Copyright notice update superseding all
004600*                       previous notices.
004700* 25/01/26 vbc - 2.0.00 Reworked wholesale as the leave
004800*                       (conge) sub-ledger's nightly driver, ticket
004900*                       LV-093 - operator menu, security sign-on and
005000*                       period-roll apparatus all dropped, this build
005100*                       has no terminal to talk to; the one thing kept
005200*                       from py000 is "get today's date once, hand it
005300*                       to everything else" so LV200/LV400/LV500 never
005400*                       disagree on what day it is.
005500* 08/02/26 vbc -    .01 Lv-Return-Code now checked after every CALL -
005600*                       a bad LV200 run was still writing the Csv
005700*                       export off yesterday's Conge file, ticket
005800*                       LV-129.
005900*
006000*************************************************************************
006100* Copyright Notice.
006200* ****************
006300*
006400* These files and programs are part of the Applewood Computers
006500* Accounting System and are copyright (c) Vincent B Coen. 1976-2026
006600* and later.
006700*
006800* This program is now free software; you can redistribute it and/or
006900* modify it under the terms of the GNU General Public License as
007000* published by the Free Software Foundation; version 3 and later as
007100* revised for personal usage only and that includes for use within a
007200* business but without repackaging or for resale in any way.
007300*
007400* ACAS is distributed in the hope that it will be useful, but WITHOUT
007500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007600* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
007700* License for more details.
007800*
007900*************************************************************************
008000*
008100 ENVIRONMENT DIVISION.
008200 copy "lvenvdiv.cob".
008300*
008400 DATA DIVISION.
008500 WORKING-STORAGE SECTION.
008600*-----------------------
008700 77  Prog-Name              pic x(17)  value "LV000  (2.0.00)".
008800*
008900*                                   today's date, picked up once and
009000*                                   handed to every called program -
009100*                                   no intrinsic Function used, an
009200*                                   Accept From Date is a plain verb
009300 01  WS-Today-Group.
009400     03  WS-Today-Cc            pic 99.
009500     03  WS-Today-Yy            pic 99.
009600     03  WS-Today-Mm            pic 99.
009700     03  WS-Today-Dd            pic 99.
009800 01  WS-Today-Num redefines WS-Today-Group
009900                                pic 9(8).
010000*
010100*                                   Y2K-era sanity check on the century
010200*                                   byte returned by Accept From Date -
010300*                                   left in as belt-and-braces, ticket
010400*                                   LV-093 carried this over from py000
010500 01  WS-Century-Check.
010600     03  WS-Cc-Part             pic 99.
010700     03  WS-Yy-Part             pic 99.
010800 01  WS-Century-Check-Num redefines WS-Century-Check
010900                                pic 9(4).
011000*
011100*                                   one flag per step, in run order,
011200*                                   so the closing Display can show
011300*                                   at a glance which steps completed
011400 01  WS-Step-Flags.
011500     03  WS-Step-Flag           pic x  occurs 3 times.
011600 01  WS-Step-Flags-Alpha redefines WS-Step-Flags
011700                                pic x(3).
011800*
011900 01  WS-Step-Ok                 pic x        value "Y".
012000     88  WS-All-Steps-Ok                       value "Y".
012100*
012200*                                   Lv-Calling-Data/Lv-File-Defs are
012300*                                   built here and handed down on each
012400*                                   Call below - this program is the
012500*                                   top of the chain and is never
012600*                                   itself Called, so these live in Ws
012700*                                   and not in a Linkage Section
012800 copy "wslvcal.cob".
012900 copy "wslvnam.cob".
013000*
013100 PROCEDURE DIVISION.
013200*===================
013300*
013400 AA000-Main               SECTION.
013500*********************************
013600*
013700     accept   WS-Today-Num from date yyyymmdd.
013800     move     "Y" to WS-Step-Ok.
013900     move     spaces to Lv-Called.
014000     move     WS-Today-Num to Lv-Run-Date.
014100     move     zero to Lv-Process-Func Lv-Sub-Function Lv-Return-Code.
014200     move     "N" to WS-Step-Flag (1) WS-Step-Flag (2) WS-Step-Flag (3).
014300*
014400     move     WS-Today-Cc to WS-Cc-Part.
014500     move     WS-Today-Yy to WS-Yy-Part.
014600     if       WS-Century-Check-Num less than 1985
014700              display "LV099 SYSTEM DATE LOOKS WRONG - " WS-Today-Num
014800     end-if.
014900*
015000     display  "LV001 LEAVE SUB-LEDGER NIGHTLY RUN STARTING - "
015100              WS-Today-Num.
015200*
015300     if       WS-All-Steps-Ok
015400              move "LV200" to Lv-Called
015500              call "LV200" using Lv-Calling-Data Lv-File-Defs
015600              perform ZZ010-Check-Return thru ZZ010-Exit
015700              if      WS-All-Steps-Ok
015800                      move "Y" to WS-Step-Flag (1)
015900              end-if
016000     end-if.
016100*
016200     if       WS-All-Steps-Ok
016300              move "LV400" to Lv-Called
016400              call "LV400" using Lv-Calling-Data Lv-File-Defs
016500              perform ZZ010-Check-Return thru ZZ010-Exit
016600              if      WS-All-Steps-Ok
016700                      move "Y" to WS-Step-Flag (2)
016800              end-if
016900     end-if.
017000*
017100     if       WS-All-Steps-Ok
017200              move "LV500" to Lv-Called
017300              call "LV500" using Lv-Calling-Data Lv-File-Defs
017400              perform ZZ010-Check-Return thru ZZ010-Exit
017500              if      WS-All-Steps-Ok
017600                      move "Y" to WS-Step-Flag (3)
017700              end-if
017800     end-if.
017900*
018000     display  "LV001 STEPS COMPLETED (LV200/LV400/LV500) - "
018100              WS-Step-Flags-Alpha.
018200     if       WS-All-Steps-Ok
018300              display "LV001 LEAVE SUB-LEDGER NIGHTLY RUN COMPLETE"
018400     else
018500              display "LV001 LEAVE SUB-LEDGER NIGHTLY RUN ABORTED"
018600     end-if.
018700     stop     run.
018800*
018900 AA000-Exit.  exit section.
019000*
019100 ZZ010-Check-Return        SECTION.
019200**********************************
019300*
019400     if       Lv-Return-Code not = zero
019500              display "LV002 " Lv-Called " RETURNED " Lv-Return-Code
019600                       " - REMAINING STEPS SKIPPED"
019700              move "N" to WS-Step-Ok
019800     end-if.
019900*
020000 ZZ010-Exit.  exit section.
020100*
