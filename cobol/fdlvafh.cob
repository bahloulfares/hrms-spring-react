000100* 12/12/25 vbc - Created.
000200*
000300 FD  LV-Affectation-File.
000400 copy "wslvafh.cob".
000500*
