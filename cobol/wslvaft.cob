000100
000200*******************************************
000300*                                          *
000400*  Record Definition For Affectation       *
000500*      Change Event (In) File              *
000600*     One record = one department/         *
000700*     position update to check             *
000800*******************************************
000900*  File size 428 bytes.
001000*
001100*  Card image, one record per employee department-or-position
001200*  update to check - the before and after department and position
001300*  values, there being no terminal on this build to raise the
001400*  update from, so every one becomes one Lv-Affectation-Event
001500*  record here for Lv500 to test.
001600*
001700* 22/01/26 vbc - Created, ticket LV-127.
001800*
001900 01  LV-Affectation-Event.
002000     03  Aft-Emp-Id                 pic 9(9)     comp.
002100*                                    spaces = no department
002200     03  Aft-Old-Dept               pic x(100).
002300     03  Aft-New-Dept               pic x(100).
002400*                                    spaces = no position
002500     03  Aft-Old-Poste              pic x(100).
002600     03  Aft-New-Poste              pic x(100).
002700*                                    ccyymmdd
002800     03  Aft-Date-Changement        pic 9(8)     comp.
002900*                                    e-mail of the actor
003000     03  Aft-Modifie-Par            pic x(100).
003100     03  filler                     pic x(4).
003200*
