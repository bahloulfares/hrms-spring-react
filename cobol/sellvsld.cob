000100* 12/12/25 vbc - Created.
000200* 09/01/26 vbc - Split Lv-Solde-Out-File, same reason as Cng above.
000300*
000400     SELECT LV-Solde-File
000500         ASSIGN TO "LVSLD01"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS LV-Sld-Status.
000800*
000900     SELECT LV-Solde-Out-File
001000         ASSIGN TO "LVSLD02"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS LV-Sld-Out-Status.
001300*
