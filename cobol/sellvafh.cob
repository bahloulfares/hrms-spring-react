000100* 12/12/25 vbc - Created.
000200*
000300     SELECT LV-Affectation-File
000400         ASSIGN TO "LVAFH01"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS LV-Afh-Status.
000700*
