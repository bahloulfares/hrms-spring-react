000100* 12/12/25 vbc - Created for chaining LV000 down to LV200/LV300/
000200*                LV400/LV500, cut down from the ACAS wscall.cob
000300*                shape (this sub-system has no operator to chain
000400*                back to, so Ws-Caller/Ws-Del-Link were dropped).
000500* 03/02/26 vbc - Ws-Sub-Function added so LV300 knows whether it
000600*                was CALLed to deduct or to recredit.
000700*
000800 01  Lv-Calling-Data.
000900     03  Lv-Called          pic x(8).
001000     03  Lv-Run-Date        pic 9(8)   comp.
001100*                                    1 = create, 2 = decide, 3 = cancel
001200     03  Lv-Process-Func    pic 9.
001300*                                    1 = deduct, 2 = recredit
001400     03  Lv-Sub-Function    pic 9.
001500     03  Lv-Return-Code     pic 99.
001600     03  filler             pic x(05).
001700*
