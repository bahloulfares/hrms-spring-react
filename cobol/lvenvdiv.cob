000100* Common Environment Division entries for the Leave (Conge) batch
000200* sub-system - CALLed by every LVnnn program via COPY, in the same
000300* manner as the ACAS envdiv.cob copybook.
000400*
000500* 12/12/25 vbc - Created.
000600* 21/01/26 vbc - Sw-Report-Suppress (Upsi-0) added, ticket LV-119
000700*                (ops wanted a way to run LV200 without LV400
000800*                writing the CSV, for a dry-run reprocess).
000900*
001000 CONFIGURATION SECTION.
001100 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM
001300     CLASS LV-ALPHA IS "A" THRU "Z" "a" THRU "z"
001400     CLASS LV-NUMERIC-DATE IS "0" THRU "9"
001500     UPSI-0 IS SW-REPORT-SUPPRESS
001600         ON STATUS IS LV-SUPPRESS-REPORT
001700         OFF STATUS IS LV-WRITE-REPORT.
001800*
