000100
000200* Employee Leave - Affectation (Department/Position) History Recorder
000300*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    LV500.
000600 AUTHOR.        R G CROOK.
000700 INSTALLATION.  APPLEWOOD COMPUTERS.
000800 DATE-WRITTEN.  17/04/93.
000900 DATE-COMPILED.
001000 SECURITY.      COPYRIGHT (C) 1993-2026 AND LATER, VINCENT BRYAN
001100*                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    Remarks.           Reads one Affectation-Event record per
001500*                        employee whose department or position may
001600*                        have changed and appends an Affectation-
001700*                        History record for every one that actually
001800*                        did - no history row is written for an
001900*                        event where both old and new values match.
002000*
002100*    Version.           See Prog-Name in Ws.
002200*
002300*    Called Modules.    None.
002400*
002500*    Functions Used.    None.
002600*
002700*    Files used.
002800*                        lvaft.   Affectation event (in), one record
002900*                                 per employee to check this run.
003000*                        lvafh.   Affectation history (out), append.
003100*                        lvprm.   Run parameters, input only (next
003200*                                 history id, run date).
003300*
003400*    Error messages used.
003500*                        LV080 - 82.
003600*
003700* Changes:
003800* 17/04/93 rgc - 1.0.00 Created as the Vacation/Sick-Leave accrual
003900*                       print (vacprint) - one line per employee per
004000*                       accrual period, straight sequential pass.
004100* 22/11/96 vbc -    .01 Zero-accrual employees suppressed from the
004200*                       print - the union wanted the report shorter,
004300*                       not longer.
004400* 05/12/98 vbc - 1.1.00 Y2K - accrual period end-date widened to
004500*                       4-digit year.
004600* 08/01/99 vbc -    .01 Retested year-end accrual roll per the Y2K
004700*                       test plan - ok.
004800* 27/06/17 pjw -    .02 Print suppressed entirely on a night run with
004900*                       Upsi-3 on - overtime batch window was too
005000*                       tight to also run this report every night.
005100* 03/02/26 vbc - 2.0.00 Reworked wholesale for the leave
005200*                       (conge) sub-ledger's affectation-history
005300*                       audit trail, ticket LV-092 - the old accrual
005400*                       print's "one detail line if the amount is
005500*                       non-zero" shape survives almost unchanged,
005600*                       only now it is "one history record if either
005700*                       value actually changed", written to a file
005800*                       instead of the printer.
005900* 22/01/26 vbc -    .01 Note - this entry pre-dates 2.0.00 above by
006000*                       calendar date but not by version; ticket
006100*                       LV-127 added the WSLVAFT event-card file this
006200*                       program now reads, see WSLVAFT itself.
006300*
006400*************************************************************************
006500* Copyright Notice.
006600* ****************
006700*
006800* These files and programs are part of the Applewood Computers
006900* Accounting System and are copyright (c) Vincent B Coen. 1976-2026
007000* and later.
007100*
007200* This program is now free software; you can redistribute it and/or
007300* modify it under the terms of the GNU General Public License as
007400* published by the Free Software Foundation; version 3 and later as
007500* revised for personal usage only and that includes for use within a
007600* business but without repackaging or for resale in any way.
007700*
007800* ACAS is distributed in the hope that it will be useful, but WITHOUT
007900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
008000* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008100* License for more details.
008200*
008300*************************************************************************
008400*
008500 ENVIRONMENT DIVISION.
008600 copy "lvenvdiv.cob".
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     copy "sellvaft.cob".
009100     copy "sellvafh.cob".
009200     copy "sellvprm.cob".
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*----------------
009700 copy "fdlvaft.cob".
009800 copy "fdlvafh.cob".
009900 copy "fdlvprm.cob".
010000*
010100 WORKING-STORAGE SECTION.
010200*-----------------------
010300 77  Prog-Name              pic x(17)  value "LV500  (2.0.00)".
010400*
010500 01  WS-File-Statuses.
010600     03  LV-Prm-Status          pic xx.
010700     03  LV-Aft-Status          pic xx.
010800     03  LV-Afh-Status          pic xx.
010900*
011000 01  WS-Next-Afh-Id             pic 9(9)     comp.
011100*
011200*                                   Y = at least one of dept/poste
011300*                                   differs on the current event
011400 01  WS-Changed-Sw              pic x        value "N".
011500     88  WS-Something-Changed             value "Y".
011600*
011700 01  WS-Control-Counters.
011800     03  WS-Cnt-Read              pic 9(7) comp.
011900     03  WS-Cnt-Written           pic 9(7) comp.
012000     03  WS-Cnt-No-Change         pic 9(7) comp.
012100 01  WS-Control-Counters-Disp redefines WS-Control-Counters.
012200     03  WS-Cnt-Read-D             pic 9(7).
012300     03  WS-Cnt-Written-D          pic 9(7).
012400     03  WS-Cnt-No-Change-D        pic 9(7).
012500*
012600*                                   split view of the event's old/new
012700*                                   department pair, used only by the
012800*                                   Zz120 spaces-safe compare below so
012900*                                   a maintainer can see both halves
013000*                                   in a dump without a hex editor
013100 01  WS-Dept-Compare-Group.
013200     03  WS-Dept-Old-View       pic x(100).
013300     03  WS-Dept-New-View       pic x(100).
013400 01  WS-Dept-Compare-Alpha redefines WS-Dept-Compare-Group
013500                                pic x(200).
013600*
013700*                                   same idea for the position pair
013800 01  WS-Poste-Compare-Group.
013900     03  WS-Poste-Old-View      pic x(100).
014000     03  WS-Poste-New-View      pic x(100).
014100 01  WS-Poste-Compare-Alpha redefines WS-Poste-Compare-Group
014200                                pic x(200).
014300*
014400 01  WS-Eof-Sw                  pic x        value "N".
014500     88  WS-At-Eof                            value "Y".
014600*
014700 LINKAGE SECTION.
014800****************
014900*
015000 copy "wslvcal.cob".
015100 copy "wslvnam.cob".
015200*
015300 PROCEDURE DIVISION USING Lv-Calling-Data Lv-File-Defs.
015400*=======================================================
015500*
015600 AA000-Main               SECTION.
015700*********************************
015800*
015900     move     zero to WS-Cnt-Read WS-Cnt-Written WS-Cnt-No-Change.
016000*
016100     perform  AA010-Load-Param       thru AA010-Exit.
016200     perform  AA100-Process-Events   thru AA100-Exit.
016300     perform  AA800-Rewrite-Param    thru AA800-Exit.
016400     perform  AA900-Print-Totals     thru AA900-Exit.
016500*
016600     move     zero to Lv-Return-Code.
016700     goback.
016800*
016900 AA000-Exit.  exit section.
017000*
017100 AA010-Load-Param          SECTION.
017200**********************************
017300*
017400     open     input LV-Param-File.
017500     if       LV-Prm-Status not = "00"
017600              display "LV080 PARAM FILE OPEN FAILED, STATUS="
017700                       LV-Prm-Status
017800              move     10 to Lv-Return-Code
017900              goback
018000     end-if.
018100     read     LV-Param-File
018200         at end
018300              display "LV081 PARAM FILE EMPTY"
018400              move     10 to Lv-Return-Code
018500              close    LV-Param-File
018600              goback
018700     end-read.
018800     move     Prm-Last-Afh-Id to WS-Next-Afh-Id.
018900     close    LV-Param-File.
019000*
019100 AA010-Exit.  exit section.
019200*
019300 AA100-Process-Events      SECTION.
019400**********************************
019500*
019600     open     input LV-Affectation-Event-File.
019700     if       LV-Aft-Status not = "00"
019800              display "LV082 AFFECTATION EVENT FILE OPEN FAILED, "
019900                       "STATUS=" LV-Aft-Status
020000              move     10 to Lv-Return-Code
020100              goback
020200     end-if.
020300     open     extend LV-Affectation-File.
020400     if       LV-Afh-Status = "05" or LV-Afh-Status = "35"
020500*                                   file did not exist yet - open
020600*                                   fresh as output instead
020700              open     output LV-Affectation-File
020800     end-if.
020900     if       LV-Afh-Status not = "00"
021000              display "LV083 AFFECTATION HISTORY OPEN FAILED, "
021100                       "STATUS=" LV-Afh-Status
021200              close    LV-Affectation-Event-File
021300              move     10 to Lv-Return-Code
021400              goback
021500     end-if.
021600*
021700     move     "N" to WS-Eof-Sw.
021800     perform  AA110-Read-Event thru AA110-Exit
021900         until WS-At-Eof.
022000*
022100     close    LV-Affectation-Event-File.
022200     close    LV-Affectation-File.
022300*
022400 AA100-Exit.  exit section.
022500*
022600 AA110-Read-Event.
022700     read     LV-Affectation-Event-File
022800         at end
022900              move  "Y" to WS-Eof-Sw
023000              go to AA110-Exit
023100     end-read.
023200     add      1 to WS-Cnt-Read.
023300     perform  AA120-Test-Changed thru AA120-Exit.
023400     if       WS-Something-Changed
023500              perform AA130-Write-History thru AA130-Exit
023600              add     1 to WS-Cnt-Written
023700     else
023800              add     1 to WS-Cnt-No-Change
023900     end-if.
024000 AA110-Exit.
024100     exit.
024200*
024300 AA120-Test-Changed        SECTION.
024400**********************************
024500*  Old/new department and old/new position are compared as plain
024600*  Pic X strings - spaces mean "not set" on either side, and a
024700*  spaces-to-spaces compare is correctly "no change".
024800*
024900     move     "N" to WS-Changed-Sw.
025000     move     Aft-Old-Dept  to WS-Dept-Old-View.
025100     move     Aft-New-Dept  to WS-Dept-New-View.
025200     move     Aft-Old-Poste to WS-Poste-Old-View.
025300     move     Aft-New-Poste to WS-Poste-New-View.
025400     if       WS-Dept-Old-View not = WS-Dept-New-View
025500              move "Y" to WS-Changed-Sw
025600     end-if.
025700     if       WS-Poste-Old-View not = WS-Poste-New-View
025800              move "Y" to WS-Changed-Sw
025900     end-if.
026000*
026100 AA120-Exit.  exit section.
026200*
026300 AA130-Write-History       SECTION.
026400**********************************
026500*
026600     add      1 to WS-Next-Afh-Id.
026700     move     WS-Next-Afh-Id       to Afh-Id.
026800     move     Aft-Emp-Id           to Afh-Emp-Id.
026900     move     Aft-Old-Dept         to Afh-Old-Dept.
027000     move     Aft-New-Dept         to Afh-New-Dept.
027100     move     Aft-Old-Poste        to Afh-Old-Poste.
027200     move     Aft-New-Poste        to Afh-New-Poste.
027300     move     Aft-Date-Changement  to Afh-Date-Changement.
027400     move     Aft-Modifie-Par      to Afh-Modifie-Par.
027500     write    LV-Affectation-History-Record.
027600*
027700 AA130-Exit.  exit section.
027800*
027900 AA800-Rewrite-Param       SECTION.
028000**********************************
028100*
028200     move     WS-Next-Afh-Id to Prm-Last-Afh-Id.
028300     open     output LV-Param-File.
028400     if       LV-Prm-Status not = "00"
028500              display "LV084 PARAM REWRITE OPEN FAILED, STATUS="
028600                       LV-Prm-Status
028700              move     10 to Lv-Return-Code
028800              goback
028900     end-if.
029000     write    LV-Param-Record.
029100     close    LV-Param-File.
029200*
029300 AA800-Exit.  exit section.
029400*
029500 AA900-Print-Totals        SECTION.
029600**********************************
029700*
029800     move     WS-Control-Counters to WS-Control-Counters-Disp.
029900     display  "LV500 CONTROL TOTALS - READ="   WS-Cnt-Read-D
030000              " WRITTEN=" WS-Cnt-Written-D
030100              " NO-CHANGE=" WS-Cnt-No-Change-D.
030200*
030300 AA900-Exit.  exit section.
030400*
