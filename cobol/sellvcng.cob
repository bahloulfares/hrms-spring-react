000100* 12/12/25 vbc - Created.
000200* 09/01/26 vbc - Split Lv-Conge-Out-File in as a 2nd SELECT, ticket
000300*                LV-099 (line sequential has no REWRITE, whole file
000400*                is re-written in Cng-Id order at end of run).
000500*
000600     SELECT LV-Conge-File
000700         ASSIGN TO "LVCNG01"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS LV-Cng-Status.
001000*
001100     SELECT LV-Conge-Out-File
001200         ASSIGN TO "LVCNG02"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS LV-Cng-Out-Status.
001500*
