000100
000200* 21/01/26 vbc - Created.
000300*
000400 FD  LV-Transaction-File.
000500 copy "wslvtxn.cob".
000600*
