000100* 12/12/25 vbc - Created.
000200*
000300     SELECT LV-Param-File
000400         ASSIGN TO "LVPRM01"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS LV-Prm-Status.
000700*
