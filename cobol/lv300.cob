000100
000200* Employee Leave - Balance Ledger Debit/Credit Routine
000300*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    LV300.
000600 AUTHOR.        V B COEN.
000700 INSTALLATION.  APPLEWOOD COMPUTERS.
000800 DATE-WRITTEN.  11/07/86.
000900 DATE-COMPILED.
001000 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001100*                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    Remarks.           Debits or credits a Solde-Conge (leave
001500*                        balance) pair by reference on behalf of
001600*                        LV200 - one call per approve, one per
001700*                        cancel/reversal.  This program owns no
001800*                        table and no file of its own, the caller
001900*                        passes the two balance amounts (the
002000*                        request's own leave-type balance and the
002100*                        CP overflow balance) straight out of its
002200*                        in-memory Solde-Conge table.
002300*
002400*    Version.           See Prog-Name in Ws.
002500*
002600*    Called Modules.    None.
002700*
002800*    Functions Used.    None.
002900*
003000*    Files used.        None - called subprogram, no I-O of its own.
003100*
003200*    Error messages used.
003300*                        LV031 - Cp balance driven negative, logged
003400*                                by the caller, not fatal here.
003500*
003600* Changes:
003700* 11/07/86 vbc - 1.0.00 Created as the old vacation-hours balance
003800*                       check for the Vac/SL screens (Emp-Vac-Accum
003900*                       debit on approval of a vacation request card).
004000* 30/01/90 vbc -    .01 Added the carry-over bucket debit when the
004100*                       requested hours exceeded the accrued balance
004200*                       (the original "unpaid leave" overflow rule).
004300* 19/06/94 rgc -    .02 Recredit path added for a cancelled/voided
004400*                       request - previously a cancel had to be fixed
004500*                       by hand on the accrual screen.
004600* 09/11/98 vbc - 1.1.00 Y2K - Solde year field widened to 4 digits,
004700*                       balance table search key rebuilt accordingly.
004800* 04/01/99 vbc -    .01 Confirmed no date arithmetic lives in this
004900*                       routine (it never touches Cc/Yy/Mm/Dd), so no
005000*                       further Y2K exposure here - noted for audit.
005100* 14/03/07 pjw -    .02 Renamed Vac-Accum/Sl-Accum parameters to the
005200*                       generic Bal-Spec/Bal-Cp pair ahead of the
005300*                       multi-leave-type project (never delivered).
005400* 05/11/25 vbc - 2.0.00 Reworked for the leave (conge)
005500*                       sub-ledger - MIN(need,avail) split rule and
005600*                       the negative-Cp-balance business exception
005700*                       (LV031) added per ticket LV-109; balance
005800*                       fields now carry 2 decimal places throughout.
005900* 16/01/26 vbc -    .01 Widened the alternate Bal-Spec/Bal-Cp linkage
006000*                       views (Lk-Bal-Spec-Alt/Lk-Bal-Cp-Alt) to 5
006100*                       digits ahead of Rh raising the annual cap for
006200*                       long-service staff - ticket LV-131.
006300* 22/01/26 vbc -    .02 Lk-Cp-Negative added so Lv200 can log LV031
006400*                       itself rather than this routine trying to
006500*                       write to a report it has no FD for.
006600*
006700*************************************************************************
006800* Copyright Notice.
006900* ****************
007000*
007100* These files and programs are part of the Applewood Computers
007200* Accounting System and are copyright (c) Vincent B Coen. 1976-2026
007300* and later.
007400*
007500* This program is now free software; you can redistribute it and/or
007600* modify it under the terms of the GNU General Public License as
007700* published by the Free Software Foundation; version 3 and later as
007800* revised for personal usage only and that includes for use within a
007900* business but without repackaging or for resale in any way.
008000*
008100* ACAS is distributed in the hope that it will be useful, but WITHOUT
008200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
008300* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008400* License for more details.
008500*
008600*************************************************************************
008700*
008800 ENVIRONMENT DIVISION.
008900 copy "lvenvdiv.cob".
009000*
009100 DATA DIVISION.
009200 WORKING-STORAGE SECTION.
009300*-----------------------
009400 77  Prog-Name              pic x(17)  value "LV300  (2.0.00)".
009500*
009600*                                   Function-code validity table -
009700*                                   1 = deduct on approve,
009800*                                   2 = recredit on cancel/reject-back
009900 01  WS-Valid-Functions.
010000     03  filler             pic 9      value 1.
010100     03  filler             pic 9      value 2.
010200 01  WS-Valid-Functions-Tbl redefines WS-Valid-Functions.
010300     03  WS-Valid-Fn        pic 9      occurs 2 times.
010400*
010500 01  WS-Function-Sub        pic 9(4)   comp.
010600 01  WS-Function-Ok         pic x      value "N".
010700     88  Function-Is-Valid              value "Y".
010800 01  WS-Cp-Went-Negative     pic x      value "N".
010900     88  Cp-Balance-Negative            value "Y".
011000*
011100 LINKAGE SECTION.
011200****************
011300*
011400*                                   1 = deduct-on-approve,
011500*                                   2 = recredit-on-cancel
011600 01  LK-Function             pic 9.
011700*
011800*                                   Y = the request's own leave type
011900*                                   IS the Cp bucket itself
012000 01  LK-Type-Is-Cp           pic x.
012100*
012200*                                   deduct: chargeable days requested;
012300*                                   unused on a recredit call
012400 01  LK-Need-Days            pic s9(3)v99 comp-3.
012500*
012600*                                   deduct: returned to caller;
012700*                                   recredit: supplied by caller from
012800*                                   the stored Cng-Jours-Deduc-Spec/Cp
012900 01  LK-Deduc-Spec           pic s9(3)v99 comp-3.
013000 01  LK-Deduc-Cp             pic s9(3)v99 comp-3.
013100*
013200*                                   the two Solde-Conge balances,
013300*                                   passed by reference and updated
013400*                                   in place - never recomputed
013500 01  LK-Bal-Spec             pic s9(3)v99 comp-3.
013600 01  LK-Bal-Spec-Alt redefines LK-Bal-Spec
013700                             pic s9(5)v99 comp-3.
013800 01  LK-Bal-Cp               pic s9(3)v99 comp-3.
013900 01  LK-Bal-Cp-Alt   redefines LK-Bal-Cp
014000                             pic s9(5)v99 comp-3.
014100*
014200*                                   Y = Bal-Cp came out negative,
014300*                                   ticket LV-109 - caller logs LV031
014400 01  LK-Cp-Negative          pic x.
014500*
014600 PROCEDURE DIVISION USING LK-Function LK-Type-Is-Cp LK-Need-Days
014700                          LK-Deduc-Spec LK-Deduc-Cp
014800                          LK-Bal-Spec LK-Bal-Cp LK-Cp-Negative.
014900*=================================================
015000*
015100 AA000-Main               SECTION.
015200*********************************
015300*
015400     move     "N" to WS-Cp-Went-Negative.
015500     move     "N" to LK-Cp-Negative.
015600     move     "N" to WS-Function-Ok.
015700     perform  ZZ090-Edit-Function thru ZZ090-Exit
015800              varying WS-Function-Sub from 1 by 1
015900              until   WS-Function-Sub > 2.
016000     if       Function-Is-Valid
016100              evaluate LK-Function
016200                when   1  perform AA100-Deduct-Balance thru AA100-Exit
016300                when   2  perform AA200-Recredit-Balance thru AA200-Exit
016400              end-evaluate
016500     end-if.
016600     goback.
016700*
016800 AA000-Exit.  exit section.
016900*
017000 AA100-Deduct-Balance      SECTION.
017100**********************************
017200*  05/11/25 vbc - Ticket LV-109, MIN(need,avail) split, Cp overflow.
017300*
017400     if       LK-Type-Is-Cp = "Y"
017500              move LK-Need-Days to LK-Deduc-Spec
017600              move zero         to LK-Deduc-Cp
017700              subtract LK-Deduc-Spec from LK-Bal-Cp
017800     else
017900              if       LK-Bal-Spec not less than LK-Need-Days
018000                       move LK-Need-Days to LK-Deduc-Spec
018100              else
018200                       if      LK-Bal-Spec positive
018300                               move LK-Bal-Spec to LK-Deduc-Spec
018400                       else
018500                               move zero to LK-Deduc-Spec
018600                       end-if
018700              end-if
018800              compute  LK-Deduc-Cp = LK-Need-Days - LK-Deduc-Spec
018900              subtract LK-Deduc-Spec from LK-Bal-Spec
019000              subtract LK-Deduc-Cp   from LK-Bal-Cp
019100     end-if.
019200     if       LK-Bal-Cp negative
019300              set  Cp-Balance-Negative to true
019400              move "Y" to LK-Cp-Negative
019500     end-if.
019600*
019700 AA100-Exit.  exit section.
019800*
019900 AA200-Recredit-Balance    SECTION.
020000**********************************
020100*  19/06/94 rgc - Cancel/reversal recredit path.
020200*
020300     if       LK-Type-Is-Cp = "Y"
020400              add  LK-Deduc-Spec to LK-Bal-Cp
020500     else
020600              add  LK-Deduc-Spec to LK-Bal-Spec
020700              add  LK-Deduc-Cp   to LK-Bal-Cp
020800     end-if.
020900*
021000 AA200-Exit.  exit section.
021100*
021200 ZZ090-Edit-Function       SECTION.
021300**********************************
021400*  Table check of the function code against Ws-Valid-Fn - anything
021500*  else falls through Aa000 doing nothing and returns to the caller
021600*  untouched, same defensive style as the old Vac/SL card edit.
021700*
021800     if       LK-Function = WS-Valid-Fn (WS-Function-Sub)
021900              set  Function-Is-Valid to true
022000     end-if.
022100*
022200 ZZ090-Exit.  exit section.
022300*
