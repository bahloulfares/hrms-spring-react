000100
000200* Employee Leave - Chargeable Day-Count Routine
000300*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    LV100.
000600 AUTHOR.        V B COEN.
000700 INSTALLATION.  APPLEWOOD COMPUTERS.
000800 DATE-WRITTEN.  06/03/85.
000900 DATE-COMPILED.
001000 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
001100*                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    Remarks.           Computes the chargeable day count (Nombre
001500*                        Jours) for one Conge (leave) request, given
001600*                        its start/end date and whether the leave
001700*                        type charges Saturday/Sunday.
001800*
001900*    Version.           See Prog-Name in Ws.
002000*
002100*    Called Modules.    None.
002200*
002300*    Functions Used.    None - no intrinsic FUNCTIONs, see Zz070.
002400*
002500*    Files used.        None - called subprogram, no I-O of its own.
002600*
002700*    Error messages used.
002800*                        None - a bad date is the caller's problem,
002900*                        this routine only counts, it does not
003000*                        validate (see LV200 Aa020).
003100*
003200* Changes:
003300* 06/03/85 vbc - 1.0.00 Created as the vacation/sick-leave day count
003400*                       routine used by the old Vac/SL accrual
003500*                       screens (Emp-Vac-Accum, Emp-SL-Accum), simple
003600*                       calendar-day subtract, no business-day option.
003700* 14/09/88 vbc -    .01 Added the Monday-Friday only count for the
003800*                       new Sick Leave policy - some agencies do not
003900*                       charge weekends against SL.
004000* 02/04/91 rgc -    .02 Fixed off-by-one on same-day leave (single
004100*                       day request was returning zero days).
004200* 11/11/98 vbc - 1.1.00 Y2K - century byte was being defaulted to 19
004300*                       throughout, dates now always carry the full
004400*                       4 digit year end to end.
004500* 07/01/99 vbc -    .01 Retested against 2000-02-29 and 1900-02-28
004600*                       boundary cases per the Y2K test plan - ok.
004700* 23/08/05 pjw -    .02 Rate2/Rate3 factor tables moved out of this
004800*                       routine into wspyparam1 - unrelated cleanup
004900*                       while in the area.
005000* 29/10/25 vbc - 2.0.00 Reworked for the leave (conge)
005100*                       sub-ledger - LK parameters renamed to the
005200*                       Cng-Date-Debut/Fin/Compte-Weekend vocabulary,
005300*                       Julian day-number arithmetic added (Zz070)
005400*                       to replace the old calendar-table subtract,
005500*                       ticket LV-088 (old routine mishandled century
005600*                       rollover across two different Emp-Pay-Freq
005700*                       calendars).
005800* 12/12/25 vbc -    .01 Nombre-Jours now carries 2 decimal places for
005900*                       future half-day support - always whole today.
006000*
006100*************************************************************************
006200* Copyright Notice.
006300* ****************
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and are copyright (c) Vincent B Coen. 1976-2026
006700* and later.
006800*
006900* This program is now free software; you can redistribute it and/or
007000* modify it under the terms of the GNU General Public License as
007100* published by the Free Software Foundation; version 3 and later as
007200* revised for personal usage only and that includes for use within a
007300* business but without repackaging or for resale in any way.
007400*
007500* ACAS is distributed in the hope that it will be useful, but WITHOUT
007600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007700* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
007800* License for more details.
007900*
008000*************************************************************************
008100*
008200 ENVIRONMENT DIVISION.
008300 copy "lvenvdiv.cob".
008400*
008500 DATA DIVISION.
008600 WORKING-STORAGE SECTION.
008700*-----------------------
008800 77  Prog-Name              pic x(17)  value "LV100  (2.0.00)".
008900*
009000 01  WS-Cur-Date-Group.
009100     03  WS-Cur-Cc          pic 99.
009200     03  WS-Cur-Yy          pic 99.
009300     03  WS-Cur-Mm          pic 99.
009400     03  WS-Cur-Dd          pic 99.
009500*
009600 01  WS-Full-Year-Work.
009700     03  WS-Fy-Cc           pic 99.
009800     03  WS-Fy-Yy           pic 99.
009900 01  WS-Full-Year redefines WS-Full-Year-Work
010000                            pic 9(4).
010100*
010200 01  WS-Jdn-Calc-Fields.
010300     03  WS-A               pic 9(4)   comp.
010400     03  WS-Y2              pic 9(6)   comp.
010500     03  WS-M2              pic 9(4)   comp.
010600     03  WS-T1              pic 9(8)   comp.
010700     03  WS-T2              pic 9(8)   comp.
010800     03  WS-T3              pic 9(8)   comp.
010900     03  WS-T4              pic 9(8)   comp.
011000     03  WS-Jdn-Result      pic 9(8)   comp.
011100*
011200 01  WS-Jdn-Start           pic 9(8)   comp.
011300 01  WS-Jdn-End             pic 9(8)   comp.
011400 01  WS-Jdn-Work            pic 9(8)   comp.
011500 01  WS-Dow-Quot            pic 9(8)   comp.
011600 01  WS-Dow                 pic 9      comp.
011700 01  WS-Day-Count           pic 9(5)   comp.
011800*
011900 LINKAGE SECTION.
012000****************
012100*
012200 01  LK-Date-Debut.
012300     03  LK-Debut-Cc        pic 99.
012400     03  LK-Debut-Yy        pic 99.
012500     03  LK-Debut-Mm        pic 99.
012600     03  LK-Debut-Dd        pic 99.
012700 01  LK-Date-Debut-Num redefines LK-Date-Debut
012800                            pic 9(8).
012900*
013000 01  LK-Date-Fin.
013100     03  LK-Fin-Cc          pic 99.
013200     03  LK-Fin-Yy          pic 99.
013300     03  LK-Fin-Mm          pic 99.
013400     03  LK-Fin-Dd          pic 99.
013500 01  LK-Date-Fin-Num redefines LK-Date-Fin
013600                            pic 9(8).
013700*
013800*                                   Y = count Sat/Sun, N = business
013900*                                   days only
014000 01  LK-Compte-Weekend      pic x.
014100*
014200 01  LK-Nombre-Jours        pic 9(3)v99.
014300*
014400 PROCEDURE DIVISION USING LK-Date-Debut-Num
014500                          LK-Date-Fin-Num
014600                          LK-Compte-Weekend
014700                          LK-Nombre-Jours.
014800*========================================
014900*
015000 AA000-Main               SECTION.
015100*********************************
015200*
015300     move     zero to WS-Day-Count.
015400*
015500     move     LK-Debut-Cc to WS-Cur-Cc
015600     move     LK-Debut-Yy to WS-Cur-Yy
015700     move     LK-Debut-Mm to WS-Cur-Mm
015800     move     LK-Debut-Dd to WS-Cur-Dd.
015900     perform  ZZ070-Calc-Jdn thru ZZ070-Exit.
016000     move     WS-Jdn-Result to WS-Jdn-Start.
016100*
016200     move     LK-Fin-Cc to WS-Cur-Cc
016300     move     LK-Fin-Yy to WS-Cur-Yy
016400     move     LK-Fin-Mm to WS-Cur-Mm
016500     move     LK-Fin-Dd to WS-Cur-Dd.
016600     perform  ZZ070-Calc-Jdn thru ZZ070-Exit.
016700     move     WS-Jdn-Result to WS-Jdn-End.
016800*
016900     if       LK-Compte-Weekend = "Y"
017000              compute WS-Day-Count = WS-Jdn-End - WS-Jdn-Start + 1
017100     else
017200              perform ZZ080-Count-Weekdays thru ZZ080-Exit
017300                       varying WS-Jdn-Work from WS-Jdn-Start by 1
017400                       until   WS-Jdn-Work > WS-Jdn-End
017500     end-if.
017600*
017700     move     WS-Day-Count to LK-Nombre-Jours.
017800     goback.
017900*
018000 AA000-Exit.  exit section.
018100*
018200 ZZ070-Calc-Jdn            SECTION.
018300**********************************
018400*
018500*  Converts WS-Cur-Cc/Yy/Mm/Dd to a Julian Day Number in
018600*  WS-Jdn-Result using the standard Gregorian JDN formula - every
018700*  intermediate divide is stored into an integer COMP field on
018800*  purpose so it truncates exactly like the manual method would,
018900*  no intrinsic FUNCTION is used anywhere in this program.
019000*
019100     move     WS-Cur-Cc to WS-Fy-Cc.
019200     move     WS-Cur-Yy to WS-Fy-Yy.
019300     compute  WS-A  = (14 - WS-Cur-Mm) / 12.
019400     compute  WS-Y2 = WS-Full-Year + 4800 - WS-A.
019500     compute  WS-M2 = WS-Cur-Mm + 12 * WS-A - 3.
019600     compute  WS-T1 = (153 * WS-M2 + 2) / 5.
019700     compute  WS-T2 = WS-Y2 / 4.
019800     compute  WS-T3 = WS-Y2 / 100.
019900     compute  WS-T4 = WS-Y2 / 400.
020000     compute  WS-Jdn-Result = WS-Cur-Dd + WS-T1 + (365 * WS-Y2)
020100                             + WS-T2 - WS-T3 + WS-T4 - 32045.
020200*
020300 ZZ070-Exit.  exit section.
020400*
020500 ZZ080-Count-Weekdays      SECTION.
020600**********************************
020700*
020800*  JDN modulo 7 gives day of week 0-6 with 0 = Monday, 4 = Friday,
020900*  5/6 = Saturday/Sunday - proved out against the Y2K test dates
021000*  in 1998, see change log above.
021100*
021200     compute  WS-Dow-Quot = WS-Jdn-Work / 7.
021300     compute  WS-Dow      = WS-Jdn-Work - (WS-Dow-Quot * 7).
021400     if       WS-Dow < 5
021500              add 1 to WS-Day-Count
021600     end-if.
021700*
021800 ZZ080-Exit.  exit section.
021900*
