000100*******************************************
000200*                                          *
000300*  Record-Definition For Leave Type Table  *
000400*       (Type-Conge Reference File)        *
000500*                                          *
000600*     Sequential file, read-only by batch  *
000700*******************************************
000800*  File size 92 bytes.
000900*
001000* 05/12/25 vbc - Created.
001100* 14/01/26 vbc - Typ-Compte-Weekend added, ticket LV-104 (FORMATION
001200*                and MALADIE do not charge Sat/Sun, CP does).
001300*
001400 01  LV-Type-Conge-Record.
001500     03  Typ-Id                pic 9(9)   comp.
001600     03  Typ-Code              pic x(20).
001700*                                       CP, FORMATION, MALADIE etc
001800     03  Typ-Nom               pic x(60).
001900*                                       entitlement days granted / year
002000     03  Typ-Jours-Par-An      pic 9(3).
002100*                                       Y = count Sat/Sun, N = business
002200*                                       days only
002300     03  Typ-Compte-Weekend    pic x.
002400     03  filler                pic x(4).
002500*
