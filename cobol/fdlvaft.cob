000100
000200* 22/01/26 vbc - Created.
000300*
000400 FD  LV-Affectation-Event-File.
000500 copy "wslvaft.cob".
000600*
