000100*
000200* Files used across the Leave (Conge) batch sub-system.
000300* 11/12/25 vbc - Created, cut down from the ACAS wsnames.cob table
000400*                to just the 6 files this sub-system touches.
000500* 02/02/26 vbc - Added file-06 (report) once LV400 was split out
000600*                of LV200.
000700*
000800 01  Lv-File-Defs.
000900     02  lv-file-defs-a.
001000         03  lv-file-01   pic x(64)  value "lvemp.dat".
001100         03  lv-file-02   pic x(64)  value "lvtyp.dat".
001200         03  lv-file-03   pic x(64)  value "lvcng.dat".
001300         03  lv-file-04   pic x(64)  value "lvsld.dat".
001400         03  lv-file-05   pic x(64)  value "lvafh.dat".
001500         03  lv-file-06   pic x(64)  value "lvrpt.csv".
001600         03  lv-file-07   pic x(64)  value "lvprm.dat".
001700     02  filler         redefines lv-file-defs-a.
001800         03  Lv-System-File-Names   pic x(64) occurs 7.
001900     02  Lv-File-Defs-Count         binary-short value 7.
002000*
