000100
000200*******************************************
000300*                                          *
000400*  Record Definition For Leave Request     *
000500*      Transaction (In) File               *
000600*     One record = one Create, Decide      *
000700*     or Cancel request                    *
000800*******************************************
000900*  File size approx 1080 bytes.
001000*
001100*  Card image, one record per Create, Decide or Cancel request for
001200*  the leave sub-ledger - there being no terminal on this build to
001300*  take the request from, every request becomes one Lv-Transaction-
001400*  Record on this file instead, and Lv200 works the file top to
001500*  bottom, oldest transaction first.
001600*
001700* 21/01/26 vbc - Created, ticket LV-126 (batch needed something to
001800*                drive Create/Decide/Cancel from, was passing single
001900*                transactions on the run parameters card until the
002000*                overnight run grew past one request a night).
002100*
002200 01  LV-Transaction-Record.
002300*                                    1 = create, 2 = decide, 3 = cancel
002400     03  Txn-Function               pic 9.
002500*                                    decide/cancel: existing request;
002600*                                    create: zero, Lv200 assigns one
002700     03  Txn-Cng-Id                 pic 9(9)     comp.
002800*                                    create: requesting employee;
002900*                                    cancel: employee asking to cancel
003000     03  Txn-Emp-Id                 pic 9(9)     comp.
003100*                                    create only
003200     03  Txn-Type-Id                pic 9(9)     comp.
003300*                                    create only, ccyymmdd
003400     03  Txn-Date-Debut-Group.
003500         05  Txn-Debut-Cc           pic 99.
003600         05  Txn-Debut-Yy           pic 99.
003700         05  Txn-Debut-Mm           pic 99.
003800         05  Txn-Debut-Dd           pic 99.
003900     03  Txn-Date-Debut redefines Txn-Date-Debut-Group
004000                                    pic 9(8).
004100*                                    create only, ccyymmdd
004200     03  Txn-Date-Fin-Group.
004300         05  Txn-Fin-Cc             pic 99.
004400         05  Txn-Fin-Yy             pic 99.
004500         05  Txn-Fin-Mm             pic 99.
004600         05  Txn-Fin-Dd             pic 99.
004700     03  Txn-Date-Fin redefines Txn-Date-Fin-Group
004800                                    pic 9(8).
004900*                                    create only
005000     03  Txn-Motif                  pic x(500).
005100*                                    decide only - raw input literal,
005200*                                    "APPROUVE" (any case) or anything
005300*                                    else means Rejete, see Lv200 Zz040
005400     03  Txn-Decision               pic x(10).
005500*                                    decide only
005600     03  Txn-Validateur-Id          pic 9(9)     comp.
005700*                                    decide only
005800     03  Txn-Commentaire            pic x(500).
005900     03  filler                     pic x(20).
006000*
