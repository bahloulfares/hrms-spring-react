000100* 12/12/25 vbc - Created.
000200* 09/01/26 vbc - 2nd FD added, same reason as the Conge file above.
000300*
000400 FD  LV-Solde-File.
000500 copy "wslvsld.cob".
000600*
000700 FD  LV-Solde-Out-File.
000800 copy "wslvsld.cob" replacing LV-Solde-Conge-Record by LV-Solde-Out-Record.
000900*
