000100* 03/02/26 vbc - Created for LV400 once split out of LV200.
000200* 04/02/26 vbc - Widened 800 -> 2100, ticket LV-123 (Motif and
000300*                Commentaire can each double in size once every
000400*                embedded quote is escaped).
000500*
000600 FD  LV-Report-File.
000700 01  LV-Report-Line             pic x(2100).
000800*
