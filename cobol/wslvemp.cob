000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*       (Leave System Cross-Reference)     *
000500*     Uses Emp-Id as key                   *
000600*******************************************
000700*  File size 214 bytes.
000800*
000900*  This is a cut-down employee cross reference for the leave (conge)
001000*  sub-ledger, loaded once per run into a Ws-Employee-Table built in
001100*  Working-Storage by each program that needs it (Lv200, Lv400 - each
001200*  carries only the columns of this record it actually uses) - it is
001300*  NOT the payroll Employee Master, it carries only the fields the
001400*  leave ledger needs to look an employee up by id or by e-mail and
001500*  to know their department/position.
001600*
001700* 04/12/25 vbc - Created for the leave (conge) sub-ledger.
001800* 11/12/25 vbc - Added Emp-Dept-Id/Emp-Poste-Id for affectation
001900*                history compares (was going to re-read the master
002000*                tables live - too slow, load once instead).
002100* 19/01/26 vbc - Emp-Actif added, ticket LV-118 (batch must skip
002200*                leave lookups for de-activated staff on Create).
002300*
002400 01  LV-Employee-Record.
002500     03  Emp-Id                pic 9(9)   comp.
002600     03  Emp-Email             pic x(100).
002700     03  Emp-Nom               pic x(100).
002800     03  Emp-Prenom            pic x(100).
002900*                                        zero = no department
003000     03  Emp-Dept-Id           pic 9(9)   comp.
003100*                                        zero = no position
003200     03  Emp-Poste-Id          pic 9(9)   comp.
003300*                                        Y or N active flag
003400     03  Emp-Actif             pic x.
003500     03  filler                pic x(9).
003600*
