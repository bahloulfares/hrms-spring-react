000100* 12/12/25 vbc - Created.
000200*
000300 FD  LV-Param-File.
000400 copy "wslvprm.cob".
000500*
