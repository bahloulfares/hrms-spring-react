000100* 12/12/25 vbc - Created.
000200*
000300 FD  LV-Type-Conge-File.
000400 copy "wslvtyp.cob".
000500*
