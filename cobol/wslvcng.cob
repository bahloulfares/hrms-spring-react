000100*******************************************
000200*                                          *
000300*  Record Definition For Conge (Leave      *
000400*        Request) Transaction File         *
000500*     Uses Cng-Id as key                   *
000600*******************************************
000700*  File size approx 1050 bytes.
000800*
000900* 06/12/25 vbc - Created.
001000* 20/12/25 vbc - Cng-Jours-Deduc-Spec/Cp split out of a single
001100*                Cng-Jours-Deduits field, ticket LV-097 (cancel
001200*                could not recredit the CP overflow bucket
001300*                separately from the specific-type bucket).
001400* 08/01/26 vbc - Added Cng-Date-Debut-Group/Cng-Date-Fin-Group
001500*                redefines so the day-count routine (LV100) does
001600*                not have to unstring the ccyymmdd picture itself.
001700* 22/01/26 vbc - Cng-Motif/Cng-Commentaire-Valid widened to match
001800*                the web free-text limit (500), was x(240).
001900*
002000 01  LV-Conge-Record.
002100     03  Cng-Id                     pic 9(9)     comp.
002200     03  Cng-Emp-Id                 pic 9(9)     comp.
002300     03  Cng-Type-Id                pic 9(9)     comp.
002400*                                           ccyymmdd
002500     03  Cng-Date-Debut-Group.
002600         05  Cng-Date-Debut-Cc      pic 99.
002700         05  Cng-Date-Debut-Yy      pic 99.
002800         05  Cng-Date-Debut-Mm      pic 99.
002900         05  Cng-Date-Debut-Dd      pic 99.
003000     03  Cng-Date-Debut redefines Cng-Date-Debut-Group
003100                                    pic 9(8).
003200*                                           ccyymmdd
003300     03  Cng-Date-Fin-Group.
003400         05  Cng-Date-Fin-Cc        pic 99.
003500         05  Cng-Date-Fin-Yy        pic 99.
003600         05  Cng-Date-Fin-Mm        pic 99.
003700         05  Cng-Date-Fin-Dd        pic 99.
003800     03  Cng-Date-Fin redefines Cng-Date-Fin-Group
003900                                    pic 9(8).
004000*                                           always whole days for now,
004100*                                           2 decimals held for future
004200*                                           half-day support
004300     03  Cng-Nombre-Jours           pic 9(3)v99  comp-3.
004400     03  Cng-Jours-Deduc-Spec       pic 9(3)v99  comp-3.
004500     03  Cng-Jours-Deduc-Cp         pic 9(3)v99  comp-3.
004600*                                           EN_ATTENTE/APPROUVE/REJETE/
004700*                                           ANNULE
004800     03  Cng-Statut                 pic x(10).
004900     03  Cng-Motif                  pic x(500).
005000     03  Cng-Validateur-Id          pic 9(9)     comp.
005100     03  Cng-Commentaire-Valid      pic x(500).
005200     03  Cng-Date-Demande           pic 9(8)     comp.
005300*                                           zero = not yet decided
005400     03  Cng-Date-Validation        pic 9(8)     comp.
005500     03  filler                     pic x(20).
005600*
