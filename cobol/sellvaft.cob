000100
000200* 22/01/26 vbc - Created, ticket LV-127.
000300*
000400     SELECT LV-Affectation-Event-File
000500         ASSIGN TO "LVAFT01"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS LV-Aft-Status.
000800*
