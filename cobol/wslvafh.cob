000100*******************************************
000200*                                          *
000300*  Record Definition For Affectation       *
000400*        History (Audit) File              *
000500*     Append-only, no key - written        *
000600*        in event order                    *
000700*******************************************
000800*  File size 417 bytes.
000900*
001000* 09/12/25 vbc - Created.
001100* 27/12/25 vbc - Afh-Modifie-Par widened 60 -> 100 to hold a full
001200*                e-mail address, ticket LV-102.
001300*
001400 01  LV-Affectation-History-Record.
001500     03  Afh-Id                     pic 9(9)     comp.
001600     03  Afh-Emp-Id                 pic 9(9)     comp.
001700*                                           spaces = no department
001800     03  Afh-Old-Dept               pic x(100).
001900     03  Afh-New-Dept               pic x(100).
002000*                                           spaces = no position
002100     03  Afh-Old-Poste              pic x(100).
002200     03  Afh-New-Poste              pic x(100).
002300*                                           ccyymmdd
002400     03  Afh-Date-Changement        pic 9(8)     comp.
002500*                                           e-mail of acting user
002600     03  Afh-Modifie-Par            pic x(100).
002700     03  filler                     pic x(4).
002800*
