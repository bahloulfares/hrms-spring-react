000100
000200* 21/01/26 vbc - Created, ticket LV-126.
000300*
000400     SELECT LV-Transaction-File
000500         ASSIGN TO "LVTXN01"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS LV-Txn-Status.
000800*
