000100
000200* Employee Leave - Congé CSV Export/Report Builder
000300*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    LV400.
000600 AUTHOR.        R G CROOK.
000700 INSTALLATION.  APPLEWOOD COMPUTERS.
000800 DATE-WRITTEN.  02/09/91.
000900 DATE-COMPILED.
001000 SECURITY.      COPYRIGHT (C) 1991-2026 AND LATER, VINCENT BRYAN
001100*                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    Remarks.           Builds the leave-request CSV export - one
001500*                        header line and one detail line per Conge
001600*                        record, employee/type/validator names
001700*                        resolved from the Employee/Type-Conge tables
001800*                        loaded into memory the same way Lv200 does.
001900*                        Straight WRITE of a built print line, no
002000*                        Report Writer - the payroll register this
002100*                        was copied from used one, this file does not.
002200*
002300*    Version.           See Prog-Name in Ws.
002400*
002500*    Called Modules.    None.
002600*
002700*    Functions Used.    None.
002800*
002900*    Files used.
003000*                        lvemp.   Employee cross-reference, input.
003100*                        lvtyp.   Type-Conge reference, input.
003200*                        lvcng.   Conge, input.
003300*                        lvrpt.   CSV export, output.
003400*                        lvprm.   Run parameters (company banner,
003500*                                 report-written flag), input only.
003600*
003700*    Error messages used.
003800*                        LV070 - 74.
003900*
004000* Changes:
004100* 02/09/91 rgc - 1.0.00 Created as the Payroll Register print program
004200*                       (132-col columnar report, Report Writer, one
004300*                       line per employee per pay period).
004400* 14/05/95 vbc -    .01 Company name and page heading pulled off the
004500*                       parameter card instead of being hard coded -
004600*                       three companies were now running off one copy
004700*                       of the suite.
004800* 09/11/98 vbc - 1.1.00 Y2K - heading date and all page-break dates
004900*                       widened to 4-digit year.
005000* 03/12/99 vbc -    .01 Retested year-end/year-start page breaks per
005100*                       the Y2K test plan - ok, no further changes.
005200* 11/06/13 pjw -    .02 Report Writer replaced by hand-built lines
005300*                       ahead of a spreadsheet-upload trial - the
005400*                       upload tool choked on the trailing Report
005500*                       Writer control-footing blank lines.
005600* 02/02/26 vbc - 2.0.00 Reworked wholesale for the leave
005700*                       (conge) sub-ledger export, ticket LV-091 -
005800*                       columnar report layout dropped in favour of a
005900*                       straight comma-separated export, one line per
006000*                       Conge record; Employee/Type loaded to memory
006100*                       the same as Lv200 since there is no shared
006200*                       index between the two programs at this shop.
006300* 03/02/26 vbc -    .01 Split out of Lv200 into its own load module -
006400*                       was making Lv200 too big to maintain, ticket
006500*                       LV-091 continued.
006600* 04/02/26 vbc -    .02 Quote-doubling escape added for Motif and
006700*                       Commentaire-Valid, ticket LV-123 - a comma or
006800*                       quote in a free-text field was corrupting the
006900*                       column count on import.
007000* 09/02/26 vbc -    .03 Header/detail column order rebuilt to match the
007100*                       fifteen-column layout the front end now expects
007200*                       (Type and Employe swapped, Statut/Motif/
007300*                       Validateur/dates reordered), ticket LV-131 -
007400*                       Duree Type/Heure Debut/Heure Fin added as blank
007500*                       columns, there being no such fields on Lv-Conge-
007600*                       Record to fill them from.
007700*
007800*************************************************************************
007900* Copyright Notice.
008000* ****************
008100*
008200* These files and programs are part of the Applewood Computers
008300* Accounting System and are copyright (c) Vincent B Coen. 1976-2026
008400* and later.
008500*
008600* This program is now free software; you can redistribute it and/or
008700* modify it under the terms of the GNU General Public License as
008800* published by the Free Software Foundation; version 3 and later as
008900* revised for personal usage only and that includes for use within a
009000* business but without repackaging or for resale in any way.
009100*
009200* ACAS is distributed in the hope that it will be useful, but WITHOUT
009300* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
009400* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009500* License for more details.
009600*
009700*************************************************************************
009800*
009900 ENVIRONMENT DIVISION.
010000 copy "lvenvdiv.cob".
010100*
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     copy "sellvemp.cob".
010500     copy "sellvtyp.cob".
010600     copy "sellvcng.cob".
010700     copy "sellvrpt.cob".
010800     copy "sellvprm.cob".
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*----------------
011300 copy "fdlvemp.cob".
011400 copy "fdlvtyp.cob".
011500 copy "fdlvcng.cob".
011600 copy "fdlvrpt.cob".
011700 copy "fdlvprm.cob".
011800*
011900 WORKING-STORAGE SECTION.
012000*-----------------------
012100 77  Prog-Name              pic x(17)  value "LV400  (2.0.00)".
012200*
012300 01  WS-File-Statuses.
012400     03  LV-Prm-Status          pic xx.
012500     03  LV-Emp-Status          pic xx.
012600     03  LV-Typ-Status          pic xx.
012700     03  LV-Cng-Status          pic xx.
012800     03  LV-Rpt-Status          pic xx.
012900*
013000 01  WS-Employee-Table.
013100     03  WS-Emp-Entry occurs 2000 times indexed by WS-Emp-Ix.
013200         05  Wte-Emp-Id             pic 9(9) comp.
013300         05  Wte-Nom                pic x(100).
013400         05  Wte-Prenom             pic x(100).
013500         05  Wte-Email              pic x(100).
013600         05  filler                 pic x(05).
013700 01  WS-Emp-Count               pic 9(5) comp.
013800 01  WS-Emp-Sub                 pic 9(5) comp.
013900 01  WS-Search-Emp-Id           pic 9(9) comp.
014000 01  WS-Emp-Found-Sw            pic x    value "N".
014100     88  WS-Employee-Found               value "Y".
014200 01  WS-Emp-Match-Ix            pic 9(5) comp.
014300*
014400 01  WS-Type-Table.
014500     03  WS-Typ-Entry occurs 50 times indexed by WS-Typ-Ix.
014600         05  Wtt-Typ-Id             pic 9(9) comp.
014700         05  Wtt-Nom                pic x(60).
014800         05  filler                 pic x(05).
014900 01  WS-Typ-Count               pic 9(5) comp.
015000 01  WS-Typ-Sub                 pic 9(5) comp.
015100 01  WS-Search-Typ-Id           pic 9(9) comp.
015200 01  WS-Typ-Found-Sw            pic x    value "N".
015300     88  WS-Type-Found                    value "Y".
015400 01  WS-Typ-Match-Ix            pic 9(5) comp.
015500*
015600*                                   scratch fields for one Csv line
015700 01  WS-Line-Work               pic x(2100).
015800 01  WS-Field-Work               pic x(1020).
015900 01  WS-Field-Escaped            pic x(1020).
016000 01  WS-Scan-Sub                 pic 9(4)     comp.
016100 01  WS-Out-Sub                  pic 9(4)     comp.
016200 01  WS-Days-Edit                pic zzz9.99.
016300 01  WS-Date-Edit-Group.
016400     03  WS-De-Cc               pic 99.
016500     03  WS-De-Yy               pic 99.
016600     03  WS-De-Mm               pic 99.
016700     03  WS-De-Dd               pic 99.
016800 01  WS-Date-Edit-Num redefines WS-Date-Edit-Group
016900                                pic 9(8).
017000 01  WS-Date-Printed            pic x(10).
017100 01  WS-Debut-Printed           pic x(10).
017200 01  WS-Fin-Printed             pic x(10).
017300 01  WS-Demande-Printed         pic x(10).
017400 01  WS-Validation-Printed      pic x(10).
017500 01  WS-Motif-Printed           pic x(1020).
017600 01  WS-Commentaire-Printed     pic x(1020).
017700 01  WS-Emp-Nom-Display          pic x(100).
017800 01  WS-Val-Nom-Display          pic x(100).
017900 01  WS-Typ-Nom-Display          pic x(60).
018000*
018100 01  WS-Report-Totals.
018200     03  WS-Detail-Count          pic 9(7)     comp.
018300     03  WS-Header-Count          pic 9(7)     comp.
018400 01  WS-Report-Totals-Disp redefines WS-Report-Totals.
018500     03  WS-Detail-Count-D         pic 9(7).
018600     03  WS-Header-Count-D         pic 9(7).
018700*
018800*                                   guards against a Motif/Commentaire
018900*                                   pair long enough to blow past the
019000*                                   2100-byte record - logged, not
019100*                                   fatal, ticket LV-123
019200 01  WS-Line-Length-Check.
019300     03  WS-Line-First-Half      pic x(1050).
019400     03  WS-Line-Second-Half     pic x(1050).
019500 01  WS-Line-Length-Alpha redefines WS-Line-Length-Check
019600                                pic x(2100).
019700*
019800 01  WS-Eof-Sw                  pic x        value "N".
019900     88  WS-At-Eof                            value "Y".
020000*
020100 LINKAGE SECTION.
020200****************
020300*
020400 copy "wslvcal.cob".
020500 copy "wslvnam.cob".
020600*
020700 PROCEDURE DIVISION USING Lv-Calling-Data Lv-File-Defs.
020800*=======================================================
020900*
021000 AA000-Main               SECTION.
021100*********************************
021200*
021300     move     zero to WS-Emp-Count WS-Typ-Count.
021400     move     zero to WS-Detail-Count WS-Header-Count.
021500     perform  AA010-Load-Param      thru AA010-Exit.
021600     perform  AA020-Load-Employees  thru AA020-Exit.
021700     perform  AA030-Load-Types      thru AA030-Exit.
021800     perform  AA100-Build-Report    thru AA100-Exit.
021900     move     WS-Report-Totals to WS-Report-Totals-Disp.
022000     display  "LV400 CSV EXPORT COMPLETE - " WS-Header-Count-D
022100              " HEADER LINE(S), " WS-Detail-Count-D
022200              " DETAIL LINES WRITTEN".
022300     move     zero to Lv-Return-Code.
022400     goback.
022500*
022600 AA000-Exit.  exit section.
022700*
022800 AA010-Load-Param          SECTION.
022900**********************************
023000*
023100     open     input LV-Param-File.
023200     if       LV-Prm-Status not = "00"
023300              display "LV070 PARAM FILE OPEN FAILED, STATUS="
023400                       LV-Prm-Status
023500              move     10 to Lv-Return-Code
023600              goback
023700     end-if.
023800     read     LV-Param-File
023900         at end
024000              display "LV071 PARAM FILE EMPTY"
024100     end-read.
024200     close    LV-Param-File.
024300*
024400 AA010-Exit.  exit section.
024500*
024600 AA020-Load-Employees      SECTION.
024700**********************************
024800*
024900     open     input LV-Employee-File.
025000     if       LV-Emp-Status not = "00"
025100              display "LV072 EMPLOYEE FILE OPEN FAILED, STATUS="
025200                       LV-Emp-Status
025300              move     10 to Lv-Return-Code
025400              goback
025500     end-if.
025600     move     "N" to WS-Eof-Sw.
025700     perform  AA021-Read-Employee thru AA021-Exit
025800         until WS-At-Eof.
025900     close    LV-Employee-File.
026000*
026100 AA020-Exit.  exit section.
026200*
026300 AA021-Read-Employee.
026400     read     LV-Employee-File
026500         at end
026600              move  "Y" to WS-Eof-Sw
026700              go to AA021-Exit
026800     end-read.
026900     add      1 to WS-Emp-Count.
027000     move     Emp-Id     to Wte-Emp-Id (WS-Emp-Count).
027100     move     Emp-Nom    to Wte-Nom    (WS-Emp-Count).
027200     move     Emp-Prenom to Wte-Prenom (WS-Emp-Count).
027300     move     Emp-Email  to Wte-Email  (WS-Emp-Count).
027400 AA021-Exit.
027500     exit.
027600*
027700 AA030-Load-Types          SECTION.
027800**********************************
027900*
028000     open     input LV-Type-Conge-File.
028100     if       LV-Typ-Status not = "00"
028200              display "LV073 TYPE-CONGE FILE OPEN FAILED, STATUS="
028300                       LV-Typ-Status
028400              move     10 to Lv-Return-Code
028500              goback
028600     end-if.
028700     move     "N" to WS-Eof-Sw.
028800     perform  AA031-Read-Type thru AA031-Exit
028900         until WS-At-Eof.
029000     close    LV-Type-Conge-File.
029100*
029200 AA030-Exit.  exit section.
029300*
029400 AA031-Read-Type.
029500     read     LV-Type-Conge-File
029600         at end
029700              move  "Y" to WS-Eof-Sw
029800              go to AA031-Exit
029900     end-read.
030000     add      1 to WS-Typ-Count.
030100     move     Typ-Id  to Wtt-Typ-Id (WS-Typ-Count).
030200     move     Typ-Nom to Wtt-Nom    (WS-Typ-Count).
030300 AA031-Exit.
030400     exit.
030500*
030600 AA100-Build-Report        SECTION.
030700**********************************
030800*
030900     open     input LV-Conge-File.
031000     if       LV-Cng-Status not = "00"
031100              display "LV074 CONGE FILE OPEN FAILED, STATUS="
031200                       LV-Cng-Status
031300              move     10 to Lv-Return-Code
031400              goback
031500     end-if.
031600     open     output LV-Report-File.
031700     if       LV-Rpt-Status not = "00"
031800              display "LV075 REPORT FILE OPEN FAILED, STATUS="
031900                       LV-Rpt-Status
032000              close    LV-Conge-File
032100              move     10 to Lv-Return-Code
032200              goback
032300     end-if.
032400     perform  AA110-Write-Header thru AA110-Exit.
032500     move     "N" to WS-Eof-Sw.
032600     perform  AA120-Write-Detail thru AA120-Exit
032700         until WS-At-Eof.
032800     close    LV-Conge-File.
032900     close    LV-Report-File.
033000*
033100 AA100-Exit.  exit section.
033200*
033300 AA110-Write-Header.
033400     move     spaces to WS-Line-Work.
033500     string   "ID,Type,Employé,Date Début,Date Fin,Nombre Jours,"
033600                        delimited by size
033700              "Durée Type,Heure Début,Heure Fin,Statut,"
033800                        delimited by size
033900              "Date Demande,Validateur,Date Validation,Motif,"
034000                        delimited by size
034100              "Commentaire"
034200                        delimited by size
034300         into WS-Line-Work
034400     end-string.
034500     write    LV-Report-Line from WS-Line-Work.
034600     add      1 to WS-Header-Count.
034700 AA110-Exit.
034800     exit.
034900*
035000 AA120-Write-Detail.
035100     read     LV-Conge-File
035200         at end
035300              move  "Y" to WS-Eof-Sw
035400              go to AA120-Exit
035500     end-read.
035600*
035700     move     Cng-Emp-Id to WS-Search-Emp-Id.
035800     perform  ZZ010-Find-Employee thru ZZ010-Exit.
035900     if       WS-Employee-Found
036000              string Wte-Prenom (WS-Emp-Match-Ix) delimited by "  "
036100                     " "
036200                     Wte-Nom    (WS-Emp-Match-Ix) delimited by "  "
036300                     into WS-Emp-Nom-Display
036400     else
036500              move   "INCONNU" to WS-Emp-Nom-Display
036600     end-if.
036700*
036800     move     Cng-Type-Id to WS-Search-Typ-Id.
036900     perform  ZZ020-Find-Type thru ZZ020-Exit.
037000     if       WS-Type-Found
037100              move   Wtt-Nom (WS-Typ-Match-Ix) to WS-Typ-Nom-Display
037200     else
037300              move   "INCONNU" to WS-Typ-Nom-Display
037400     end-if.
037500*
037600     move     spaces to WS-Val-Nom-Display.
037700     if       Cng-Validateur-Id not = zero
037800              move Cng-Validateur-Id to WS-Search-Emp-Id
037900              perform ZZ010-Find-Employee thru ZZ010-Exit
038000              if      WS-Employee-Found
038100                      string Wte-Prenom (WS-Emp-Match-Ix)
038200                             delimited by "  "
038300                             " "
038400                             Wte-Nom (WS-Emp-Match-Ix)
038500                             delimited by "  "
038600                             into WS-Val-Nom-Display
038700              end-if
038800     end-if.
038900*
039000     move     Cng-Nombre-Jours to WS-Days-Edit.
039100*
039200     move     Cng-Date-Debut to WS-Date-Edit-Num.
039300     perform  ZZ040-Edit-Date thru ZZ040-Exit.
039400     move     WS-Date-Printed to WS-Debut-Printed.
039500*
039600     move     Cng-Date-Fin to WS-Date-Edit-Num.
039700     perform  ZZ040-Edit-Date thru ZZ040-Exit.
039800     move     WS-Date-Printed to WS-Fin-Printed.
039900*
040000     move     Cng-Date-Demande to WS-Date-Edit-Num.
040100     perform  ZZ040-Edit-Date thru ZZ040-Exit.
040200     move     WS-Date-Printed to WS-Demande-Printed.
040300*
040400     move     spaces to WS-Validation-Printed.
040500     if       Cng-Date-Validation not = zero
040600              move Cng-Date-Validation to WS-Date-Edit-Num
040700              perform ZZ040-Edit-Date thru ZZ040-Exit
040800              move WS-Date-Printed to WS-Validation-Printed
040900     end-if.
041000*
041100     move     Cng-Motif to WS-Field-Work.
041200     perform  ZZ050-Escape-Quotes thru ZZ050-Exit.
041300     move     WS-Field-Escaped to WS-Motif-Printed.
041400*
041500     move     Cng-Commentaire-Valid to WS-Field-Work.
041600     perform  ZZ050-Escape-Quotes thru ZZ050-Exit.
041700     move     WS-Field-Escaped to WS-Commentaire-Printed.
041800*
041900     move     spaces to WS-Line-Work.
042000     string   Cng-Id                delimited by size
042100              ","                   delimited by size
042200              '"'                   delimited by size
042300              WS-Typ-Nom-Display    delimited by "  "
042400              '"'                   delimited by size
042500              ","                   delimited by size
042600              '"'                   delimited by size
042700              WS-Emp-Nom-Display    delimited by "  "
042800              '"'                   delimited by size
042900              ","                   delimited by size
043000              WS-Debut-Printed      delimited by size
043100              ","                   delimited by size
043200              WS-Fin-Printed        delimited by size
043300              ","                   delimited by size
043400              WS-Days-Edit          delimited by size
043500              ","                   delimited by size
043600*                                   Duree Type/Heure Debut/Heure Fin -
043700*                                   no equivalent field on Lv-Conge-
043800*                                   Record, columns left blank so the
043900*                                   file still lines up under the
044000*                                   header, ticket LV-131
044100              ","                   delimited by size
044200              ","                   delimited by size
044300              ","                   delimited by size
044400              Cng-Statut            delimited by "  "
044500              ","                   delimited by size
044600              WS-Demande-Printed    delimited by size
044700              ","                   delimited by size
044800              '"'                   delimited by size
044900              WS-Val-Nom-Display    delimited by "  "
045000              '"'                   delimited by size
045100              ","                   delimited by size
045200              WS-Validation-Printed delimited by "  "
045300              ","                   delimited by size
045400              '"'                   delimited by size
045500              WS-Motif-Printed      delimited by "  "
045600              '"'                   delimited by size
045700              ","                   delimited by size
045800              '"'                   delimited by size
045900              WS-Commentaire-Printed delimited by "  "
046000              '"'                   delimited by size
046100         into WS-Line-Work
046200     end-string.
046300*
046400     perform  ZZ060-Check-Length thru ZZ060-Exit.
046500     write    LV-Report-Line from WS-Line-Work.
046600     add      1 to WS-Detail-Count.
046700 AA120-Exit.
046800     exit.
046900*
047000 ZZ010-Find-Employee       SECTION.
047100**********************************
047200*
047300     move     "N" to WS-Emp-Found-Sw.
047400     move     zero to WS-Emp-Match-Ix.
047500     perform  ZZ011-Chk-Employee thru ZZ011-Exit
047600         varying WS-Emp-Sub from 1 by 1
047700         until   WS-Emp-Sub > WS-Emp-Count or WS-Employee-Found.
047800*
047900 ZZ010-Exit.  exit section.
048000*
048100 ZZ011-Chk-Employee.
048200     if       Wte-Emp-Id (WS-Emp-Sub) = WS-Search-Emp-Id
048300              set  WS-Employee-Found to true
048400              move WS-Emp-Sub to WS-Emp-Match-Ix
048500     end-if.
048600 ZZ011-Exit.
048700     exit.
048800*
048900 ZZ020-Find-Type           SECTION.
049000**********************************
049100*
049200     move     "N" to WS-Typ-Found-Sw.
049300     move     zero to WS-Typ-Match-Ix.
049400     perform  ZZ021-Chk-Type thru ZZ021-Exit
049500         varying WS-Typ-Sub from 1 by 1
049600         until   WS-Typ-Sub > WS-Typ-Count or WS-Type-Found.
049700*
049800 ZZ020-Exit.  exit section.
049900*
050000 ZZ021-Chk-Type.
050100     if       Wtt-Typ-Id (WS-Typ-Sub) = WS-Search-Typ-Id
050200              set  WS-Type-Found to true
050300              move WS-Typ-Sub to WS-Typ-Match-Ix
050400     end-if.
050500 ZZ021-Exit.
050600     exit.
050700*
050800 ZZ040-Edit-Date           SECTION.
050900**********************************
051000*  Ccyymmdd numeric to Dd/Mm/Ccyy display, house date format.
051100*
051200     string   WS-De-Dd delimited by size
051300              "/"       delimited by size
051400              WS-De-Mm  delimited by size
051500              "/"       delimited by size
051600              WS-De-Cc  delimited by size
051700              WS-De-Yy  delimited by size
051800              into WS-Date-Printed.
051900*
052000 ZZ040-Exit.  exit section.
052100*
052200 ZZ050-Escape-Quotes       SECTION.
052300**********************************
052400*  Doubles every embedded quote in Ws-Field-Work so a comma or quote
052500*  inside Motif/Commentaire cannot corrupt the column count on
052600*  import - walks the field one character at a time, ticket LV-123.
052700*
052800     move     spaces to WS-Field-Escaped.
052900     move     1 to WS-Out-Sub.
053000     perform  ZZ051-Copy-Char thru ZZ051-Exit
053100         varying WS-Scan-Sub from 1 by 1
053200         until   WS-Scan-Sub > 500.
053300*
053400 ZZ050-Exit.  exit section.
053500*
053600 ZZ051-Copy-Char.
053700     if       WS-Field-Work (WS-Scan-Sub:1) = '"'
053800              move '"' to WS-Field-Escaped (WS-Out-Sub:1)
053900              add  1 to WS-Out-Sub
054000     end-if.
054100     move     WS-Field-Work (WS-Scan-Sub:1)
054200              to WS-Field-Escaped (WS-Out-Sub:1).
054300     add      1 to WS-Out-Sub.
054400 ZZ051-Exit.
054500     exit.
054600*
054700 ZZ060-Check-Length         SECTION.
054800**********************************
054900*  Belt-and-braces check that the built line has not run clean past
055000*  the second half of the record - a non-blank Second-Half is fine,
055100*  the check is only for the pathological all-fields-maxed case that
055200*  would silently truncate on Write, ticket LV-123.
055300*
055400     move     WS-Line-Work to WS-Line-Length-Alpha.
055500     if       WS-Line-Second-Half not = spaces
055600              and WS-Line-Second-Half (1041:10) not = spaces
055700              display "LV077 CSV LINE MAY BE TRUNCATED - " Cng-Id
055800     end-if.
055900*
056000 ZZ060-Exit.  exit section.
056100*
