000100* 03/02/26 vbc - Created for LV400 once split out of LV200.
000200*
000300     SELECT LV-Report-File
000400         ASSIGN TO "LVRPT01"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS LV-Rpt-Status.
000700*
