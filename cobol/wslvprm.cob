000100*******************************************
000200*                                          *
000300*  Record Definition For Leave System      *
000400*         Run Parameter File               *
000500*     One record, sequential read/rewrite  *
000600*******************************************
000700*  File size 128 bytes padded to match system record.
000800*
000900* 10/12/25 vbc - Created, cut down from the Payroll Pypr1 shape -
001000*                the leave ledger only needs the company banner and
001100*                the run/report control fields, everything else in
001200*                Pypr1 is payroll-specific.
001300* 30/01/26 vbc - Prm-Report-Written flag added, ticket LV-121 (2nd
001400*                run same day was re-appending the CSV header).
001500*
001600 01  LV-Param-Record.
001700     03  Prm-Co-Name                pic x(60).
001800     03  Prm-Run-Date               pic 9(8)     comp.
001900*                                           ccyymmdd - "todays date"
002000*                                           for the whole run
002100     03  Prm-Last-Cng-Id            pic 9(9)     comp.
002200     03  Prm-Last-Afh-Id            pic 9(9)     comp.
002300     03  Prm-Report-Written         pic x.
002400     03  filler                     pic x(49).
002500*
