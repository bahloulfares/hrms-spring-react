000100* 12/12/25 vbc - Created.
000200*
000300     SELECT LV-Type-Conge-File
000400         ASSIGN TO "LVTYP01"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS LV-Typ-Status.
000700*
