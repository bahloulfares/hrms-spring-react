000100
000200* Employee Leave - Congé Request Validator & Lifecycle
000300*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    LV200.
000600 AUTHOR.        V B COEN.
000700 INSTALLATION.  APPLEWOOD COMPUTERS.
000800 DATE-WRITTEN.  14/02/89.
000900 DATE-COMPILED.
001000 SECURITY.      COPYRIGHT (C) 1989-2026 AND LATER, VINCENT BRYAN
001100*                COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    Remarks.           Main transaction program for the leave
001500*                        (conge) sub-ledger.  Loads Employee,
001600*                        Type-Conge, Conge and Solde-Conge into
001700*                        working storage tables, works the day's
001800*                        Create/Decide/Cancel transactions off
001900*                        Lv-Transaction-File one at a time against
002000*                        those tables, then rewrites Conge and
002100*                        Solde-Conge in full.  No terminal I-O of
002200*                        any kind - see the change log below.
002300*
002400*    Version.           See Prog-Name in Ws.
002500*
002600*    Called Modules.    LV100 (day-count), LV300 (balance ledger).
002700*
002800*    Functions Used.    None - see Zz900 for the manual upper-case
002900*                        fold used on the incoming decision literal.
003000*
003100*    Files used.
003200*                        lvemp.   Employee cross-reference, input.
003300*                        lvtyp.   Type-Conge reference, input.
003400*                        lvcng.   Conge, input and rewritten output.
003500*                        lvsld.   Solde-Conge, input and rewritten
003600*                                 output.
003700*                        lvtxn.   Transaction (Create/Decide/Cancel
003800*                                 requests for this run), input.
003900*                        lvprm.   Run parameters, one record, input
004000*                                 and rewritten output (last-Cng-Id).
004100*
004200*    Error messages used.
004300*                        LV001 - 4, LV010 - 15, LV020 - 24, LV031.
004400*                        See the reject Display statements below,
004500*                        this program has no screen and no report
004600*                        of its own to carry a message table.
004700*
004800* Changes:
004900* 14/02/89 vbc - 1.0.00 Created as the interactive Vacation/Sick
005000*                       Leave request screen handler (menu options
005100*                       3/4/5 off the old Payroll main menu) - card
005200*                       image transactions, one CRT screen per
005300*                       request, terminal-sizing checks up front.
005400* 21/08/92 vbc -    .01 Overlap check added for vacation requests -
005500*                       previously two cards for the same week both
005600*                       got approved and paid.
005700* 07/03/96 rgc -    .02 Ownership check added to the cancel screen -
005800*                       any operator could cancel any employee's
005900*                       request before this.
006000* 03/12/98 vbc - 1.1.00 Y2K - Vac/SL date cards were still 2-digit
006100*                       year, converted to 4 digit century-inclusive
006200*                       throughout, screens and file both.
006300* 11/01/99 vbc -    .01 Retested boundary cases per the Y2K test plan
006400*                       against 1999/2000 and leap-year requests - ok.
006500* 19/09/09 pjw -    .02 Vac/SL balance debit split out to a called
006600*                       routine (forerunner of today's LV300) so the
006700*                       GL posting project could reuse it - never
006800*                       shipped.
006900* 09/12/25 vbc - 2.0.00 Reworked wholesale for the leave
007000*                       (conge) sub-ledger, ticket LV-090 - screen/
007100*                       menu apparatus dropped entirely, this is now
007200*                       a plain batch program driven from
007300*                       Lv-Transaction-File, one record per Create/
007400*                       Decide/Cancel request; Employee/Type/Conge/
007500*                       Solde all loaded into Ws tables since there
007600*                       is no ISAM handler available to this build.
007700* 21/01/26 vbc -    .01 Lv-Transaction-File added (ticket LV-126),
007800*                       replaced the single "one call = one request"
007900*                       Calling-Data parameters once nightly volume
008000*                       grew past one request a run.
008100* 04/02/26 vbc -    .02 Cp overflow negative-balance exception (LV031)
008200*                       now logged from the Lk-Cp-Negative flag LV300
008300*                       hands back, ticket LV-109.
008400*
008500*************************************************************************
008600* Copyright Notice.
008700* ****************
008800*
008900* These files and programs are part of the Applewood Computers
009000* Accounting System and are copyright (c) Vincent B Coen. 1976-2026
009100* and later.
009200*
009300* This program is now free software; you can redistribute it and/or
009400* modify it under the terms of the GNU General Public License as
009500* published by the Free Software Foundation; version 3 and later as
009600* revised for personal usage only and that includes for use within a
009700* business but without repackaging or for resale in any way.
009800*
009900* ACAS is distributed in the hope that it will be useful, but WITHOUT
010000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
010100* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010200* License for more details.
010300*
010400*************************************************************************
010500*
010600 ENVIRONMENT DIVISION.
010700 copy "lvenvdiv.cob".
010800*
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100     copy "sellvemp.cob".
011200     copy "sellvtyp.cob".
011300     copy "sellvcng.cob".
011400     copy "sellvsld.cob".
011500     copy "sellvtxn.cob".
011600     copy "sellvprm.cob".
011700*
011800 DATA DIVISION.
011900 FILE SECTION.
012000*----------------
012100 copy "fdlvemp.cob".
012200 copy "fdlvtyp.cob".
012300 copy "fdlvcng.cob".
012400 copy "fdlvsld.cob".
012500 copy "fdlvtxn.cob".
012600 copy "fdlvprm.cob".
012700*
012800 WORKING-STORAGE SECTION.
012900*-----------------------
013000 77  Prog-Name              pic x(17)  value "LV200  (2.0.00)".
013100*
013200 01  WS-File-Statuses.
013300     03  LV-Prm-Status          pic xx.
013400     03  LV-Emp-Status          pic xx.
013500     03  LV-Typ-Status          pic xx.
013600     03  LV-Cng-Status          pic xx.
013700     03  LV-Cng-Out-Status      pic xx.
013800     03  LV-Sld-Status          pic xx.
013900     03  LV-Sld-Out-Status      pic xx.
014000     03  LV-Txn-Status          pic xx.
014100*
014200*                                   Today's date for the run, taken
014300*                                   from Lv-Run-Date and stamped into
014400*                                   Prm-Run-Date for the audit trail
014500 01  WS-Today                  pic 9(8)  comp.
014600*
014700*-----------------------------------------------------------------
014800*  Employee cross-reference table.
014900*-----------------------------------------------------------------
015000 01  WS-Employee-Table.
015100     03  WS-Emp-Entry occurs 2000 times indexed by WS-Emp-Ix.
015200         05  Wte-Emp-Id             pic 9(9) comp.
015300         05  Wte-Nom                pic x(100).
015400         05  Wte-Prenom             pic x(100).
015500         05  Wte-Dept-Id            pic 9(9) comp.
015600         05  Wte-Poste-Id           pic 9(9) comp.
015700         05  Wte-Actif              pic x.
015800         05  filler                 pic x(05).
015900 01  WS-Emp-Count               pic 9(5) comp.
016000 01  WS-Emp-Sub                 pic 9(5) comp.
016100 01  WS-Search-Emp-Id           pic 9(9) comp.
016200 01  WS-Emp-Found-Sw            pic x    value "N".
016300     88  WS-Employee-Found               value "Y".
016400 01  WS-Emp-Match-Ix            pic 9(5) comp.
016500*
016600*-----------------------------------------------------------------
016700*  Type-Conge reference table.
016800*-----------------------------------------------------------------
016900 01  WS-Type-Table.
017000     03  WS-Typ-Entry occurs 50 times indexed by WS-Typ-Ix.
017100         05  Wtt-Typ-Id             pic 9(9) comp.
017200         05  Wtt-Code               pic x(20).
017300         05  Wtt-Jours-Par-An       pic 9(3).
017400         05  Wtt-Compte-Weekend     pic x.
017500         05  filler                 pic x(05).
017600 01  WS-Typ-Count               pic 9(5) comp.
017700 01  WS-Typ-Sub                 pic 9(5) comp.
017800 01  WS-Search-Typ-Id           pic 9(9) comp.
017900 01  WS-Typ-Found-Sw            pic x    value "N".
018000     88  WS-Type-Found                    value "Y".
018100 01  WS-Typ-Match-Ix            pic 9(5) comp.
018200*                                   the Typ-Id whose Code = "CP" -
018300*                                   zero if this run has no CP type
018400 01  WS-Cp-Type-Id              pic 9(9) comp value zero.
018500*
018600*-----------------------------------------------------------------
018700*  Conge (leave request) table - the whole file, every status.
018800*-----------------------------------------------------------------
018900 01  WS-Conge-Table.
019000     03  WS-Cng-Entry occurs 5000 times indexed by WS-Cng-Ix.
019100         05  Wtc-Cng-Id             pic 9(9)     comp.
019200         05  Wtc-Emp-Id             pic 9(9)     comp.
019300         05  Wtc-Type-Id            pic 9(9)     comp.
019400         05  Wtc-Date-Debut         pic 9(8)     comp.
019500         05  Wtc-Date-Fin           pic 9(8)     comp.
019600         05  Wtc-Nombre-Jours       pic 9(3)v99  comp-3.
019700         05  Wtc-Jours-Deduc-Spec   pic 9(3)v99  comp-3.
019800         05  Wtc-Jours-Deduc-Cp     pic 9(3)v99  comp-3.
019900         05  Wtc-Statut             pic x(10).
020000         05  Wtc-Motif              pic x(500).
020100         05  Wtc-Validateur-Id      pic 9(9)     comp.
020200         05  Wtc-Commentaire-Valid  pic x(500).
020300         05  Wtc-Date-Demande       pic 9(8)     comp.
020400         05  Wtc-Date-Validation    pic 9(8)     comp.
020500         05  filler                 pic x(20).
020600 01  WS-Cng-Count               pic 9(5) comp.
020700 01  WS-Cng-Sub                 pic 9(5) comp.
020800 01  WS-Search-Cng-Id           pic 9(9) comp.
020900 01  WS-Cng-Found-Sw            pic x    value "N".
021000     88  WS-Congerec-Found                value "Y".
021100 01  WS-Cng-Match-Ix            pic 9(5) comp.
021200*                                   next id to hand out on a Create,
021300*                                   carried forward via Prm-Last-Cng-Id
021400 01  WS-Next-Cng-Id             pic 9(9) comp.
021500*
021600*-----------------------------------------------------------------
021700*  Solde-Conge (balance ledger) table.
021800*-----------------------------------------------------------------
021900 01  WS-Solde-Table.
022000     03  WS-Sld-Entry occurs 6000 times indexed by WS-Sld-Ix.
022100         05  Wts-Key-Num            pic 9(22).
022200         05  Wts-Key redefines Wts-Key-Num.
022300             07  Wts-Emp-Id         pic 9(9).
022400             07  Wts-Type-Id        pic 9(9).
022500             07  Wts-Annee          pic 9(4).
022600         05  Wts-Jours-Restants     pic s9(3)v99 comp-3.
022700         05  filler                 pic x(10).
022800 01  WS-Sld-Count               pic 9(5) comp.
022900 01  WS-Sld-Sub                 pic 9(5) comp.
023000 01  WS-Sld-Found-Sw            pic x    value "N".
023100     88  WS-Solderec-Found                value "Y".
023200 01  WS-Sld-Match-Ix            pic 9(5) comp.
023300*                                   search argument, built by the
023400*                                   caller before Zz030 is performed
023500 01  WS-Search-Sld-Key.
023600     03  WS-Sk-Emp-Id           pic 9(9).
023700     03  WS-Sk-Type-Id          pic 9(9).
023800     03  WS-Sk-Annee            pic 9(4).
023900 01  WS-Search-Sld-Key-Num redefines WS-Search-Sld-Key
024000                                pic 9(22).
024100*
024200*-----------------------------------------------------------------
024300*  Working fields for one transaction / one decision / overlap test.
024400*-----------------------------------------------------------------
024500 01  WS-Solde-Year              pic 9(4)     comp.
024600*                                   Display usage to match Lk-Nombre-
024700*                                   Jours in LV100 exactly - it is
024800*                                   passed by reference on the call
024900 01  WS-New-Nombre-Jours        pic 9(3)v99.
025000 01  WS-Type-Is-Cp              pic x        value "N".
025100     88  WS-Request-Is-Cp                    value "Y".
025200 01  WS-Deduc-Spec              pic s9(3)v99 comp-3.
025300 01  WS-Deduc-Cp                pic s9(3)v99 comp-3.
025400 01  WS-Cp-Negative             pic x        value "N".
025500     88  WS-Cp-Balance-Negative              value "Y".
025600 01  WS-Dummy-Days              pic s9(3)v99 comp-3 value zero.
025700 01  WS-Overlap-Sw              pic x        value "N".
025800     88  WS-Overlap-Found                     value "Y".
025900 01  WS-Reject-Sw               pic x        value "N".
026000     88  WS-Transaction-Rejected              value "Y".
026100 01  WS-Decision-Work           pic x(10).
026200*
026300*-----------------------------------------------------------------
026400*  Control totals - printed to the run's console log at Aa900.
026500*-----------------------------------------------------------------
026600 01  WS-Control-Counters.
026700     03  WS-Cnt-Created           pic 9(5) comp.
026800     03  WS-Cnt-Rejected-Create   pic 9(5) comp.
026900     03  WS-Cnt-Approved          pic 9(5) comp.
027000     03  WS-Cnt-Rejected-Decide   pic 9(5) comp.
027100     03  WS-Cnt-Cancelled         pic 9(5) comp.
027200     03  WS-Cnt-Rejected-Cancel   pic 9(5) comp.
027300 01  WS-Control-Counters-Disp redefines WS-Control-Counters.
027400     03  WS-Cnt-Created-D          pic 9(5).
027500     03  WS-Cnt-Rejected-Create-D  pic 9(5).
027600     03  WS-Cnt-Approved-D         pic 9(5).
027700     03  WS-Cnt-Rejected-Decide-D  pic 9(5).
027800     03  WS-Cnt-Cancelled-D        pic 9(5).
027900     03  WS-Cnt-Rejected-Cancel-D  pic 9(5).
028000*
028100*                                   file status pairs
028200 01  WS-Eof-Sw                  pic x        value "N".
028300     88  WS-At-Eof                            value "Y".
028400*
028500 LINKAGE SECTION.
028600****************
028700*
028800 copy "wslvcal.cob".
028900 copy "wslvnam.cob".
029000*
029100 PROCEDURE DIVISION USING Lv-Calling-Data Lv-File-Defs.
029200*=======================================================
029300*
029400 AA000-Main               SECTION.
029500*********************************
029600*
029700     move     zero to WS-Emp-Count WS-Typ-Count WS-Cng-Count
029800                       WS-Sld-Count.
029900     move     zero to WS-Cnt-Created WS-Cnt-Rejected-Create
030000                       WS-Cnt-Approved WS-Cnt-Rejected-Decide
030100                       WS-Cnt-Cancelled WS-Cnt-Rejected-Cancel.
030200     move     Lv-Run-Date to WS-Today.
030300*
030400     perform  AA005-Load-Param      thru AA005-Exit.
030500     perform  AA010-Load-Employees  thru AA010-Exit.
030600     perform  AA020-Load-Types      thru AA020-Exit.
030700     perform  AA030-Load-Conge      thru AA030-Exit.
030800     perform  AA040-Load-Solde      thru AA040-Exit.
030900     perform  AA100-Process-Txns    thru AA100-Exit.
031000     perform  AA800-Rewrite-Conge   thru AA800-Exit.
031100     perform  AA810-Rewrite-Solde   thru AA810-Exit.
031200     perform  AA820-Rewrite-Param   thru AA820-Exit.
031300     perform  AA900-Print-Totals    thru AA900-Exit.
031400*
031500     move     zero to Lv-Return-Code.
031600     goback.
031700*
031800 AA000-Exit.  exit section.
031900*
032000 AA005-Load-Param          SECTION.
032100**********************************
032200*
032300     open     input LV-Param-File.
032400     if       LV-Prm-Status not = "00"
032500              display "LV002 PARAM FILE OPEN FAILED, STATUS="
032600                       LV-Prm-Status
032700              close    LV-Param-File
032800              move     10 to Lv-Return-Code
032900              goback
033000     end-if.
033100     read     LV-Param-File
033200         at end
033300              display "LV003 PARAM FILE EMPTY"
033400              move     10 to Lv-Return-Code
033500              close    LV-Param-File
033600              goback
033700     end-read.
033800     move     WS-Today to Prm-Run-Date.
033900     move     Prm-Last-Cng-Id to WS-Next-Cng-Id.
034000     close    LV-Param-File.
034100*
034200 AA005-Exit.  exit section.
034300*
034400 AA010-Load-Employees      SECTION.
034500**********************************
034600*
034700     open     input LV-Employee-File.
034800     if       LV-Emp-Status not = "00"
034900              display "LV010 EMPLOYEE FILE OPEN FAILED, STATUS="
035000                       LV-Emp-Status
035100              move     10 to Lv-Return-Code
035200              goback
035300     end-if.
035400     move     "N" to WS-Eof-Sw.
035500     perform  AA011-Read-Employee thru AA011-Exit
035600         until WS-At-Eof.
035700     close    LV-Employee-File.
035800*
035900 AA010-Exit.  exit section.
036000*
036100 AA011-Read-Employee.
036200     read     LV-Employee-File
036300         at end
036400              move  "Y" to WS-Eof-Sw
036500              go to AA011-Exit
036600     end-read.
036700     add      1 to WS-Emp-Count.
036800     move     Emp-Id      to Wte-Emp-Id (WS-Emp-Count).
036900     move     Emp-Nom     to Wte-Nom    (WS-Emp-Count).
037000     move     Emp-Prenom  to Wte-Prenom (WS-Emp-Count).
037100     move     Emp-Dept-Id to Wte-Dept-Id(WS-Emp-Count).
037200     move     Emp-Poste-Id to Wte-Poste-Id(WS-Emp-Count).
037300     move     Emp-Actif   to Wte-Actif  (WS-Emp-Count).
037400 AA011-Exit.
037500     exit.
037600*
037700 AA020-Load-Types          SECTION.
037800**********************************
037900*
038000     open     input LV-Type-Conge-File.
038100     if       LV-Typ-Status not = "00"
038200              display "LV011 TYPE-CONGE FILE OPEN FAILED, STATUS="
038300                       LV-Typ-Status
038400              move     10 to Lv-Return-Code
038500              goback
038600     end-if.
038700     move     "N" to WS-Eof-Sw.
038800     perform  AA021-Read-Type thru AA021-Exit
038900         until WS-At-Eof.
039000     close    LV-Type-Conge-File.
039100*
039200 AA020-Exit.  exit section.
039300*
039400 AA021-Read-Type.
039500     read     LV-Type-Conge-File
039600         at end
039700              move  "Y" to WS-Eof-Sw
039800              go to AA021-Exit
039900     end-read.
040000     add      1 to WS-Typ-Count.
040100     move     Typ-Id             to Wtt-Typ-Id        (WS-Typ-Count).
040200     move     Typ-Code           to Wtt-Code          (WS-Typ-Count).
040300     move     Typ-Jours-Par-An   to Wtt-Jours-Par-An   (WS-Typ-Count).
040400     move     Typ-Compte-Weekend to Wtt-Compte-Weekend (WS-Typ-Count).
040500     if       Typ-Code = "CP"
040600              move Typ-Id to WS-Cp-Type-Id
040700     end-if.
040800 AA021-Exit.
040900     exit.
041000*
041100 AA030-Load-Conge          SECTION.
041200**********************************
041300*
041400     open     input LV-Conge-File.
041500     if       LV-Cng-Status not = "00"
041600              display "LV012 CONGE FILE OPEN FAILED, STATUS="
041700                       LV-Cng-Status
041800              move     10 to Lv-Return-Code
041900              goback
042000     end-if.
042100     move     "N" to WS-Eof-Sw.
042200     perform  AA031-Read-Conge thru AA031-Exit
042300         until WS-At-Eof.
042400     close    LV-Conge-File.
042500*
042600 AA030-Exit.  exit section.
042700*
042800 AA031-Read-Conge.
042900     read     LV-Conge-File
043000         at end
043100              move  "Y" to WS-Eof-Sw
043200              go to AA031-Exit
043300     end-read.
043400     add      1 to WS-Cng-Count.
043500     move     Cng-Id                to Wtc-Cng-Id             (WS-Cng-Count).
043600     move     Cng-Emp-Id            to Wtc-Emp-Id             (WS-Cng-Count).
043700     move     Cng-Type-Id           to Wtc-Type-Id            (WS-Cng-Count).
043800     move     Cng-Date-Debut        to Wtc-Date-Debut         (WS-Cng-Count).
043900     move     Cng-Date-Fin          to Wtc-Date-Fin           (WS-Cng-Count).
044000     move     Cng-Nombre-Jours      to Wtc-Nombre-Jours       (WS-Cng-Count).
044100     move     Cng-Jours-Deduc-Spec  to Wtc-Jours-Deduc-Spec   (WS-Cng-Count).
044200     move     Cng-Jours-Deduc-Cp    to Wtc-Jours-Deduc-Cp     (WS-Cng-Count).
044300     move     Cng-Statut            to Wtc-Statut             (WS-Cng-Count).
044400     move     Cng-Motif             to Wtc-Motif              (WS-Cng-Count).
044500     move     Cng-Validateur-Id     to Wtc-Validateur-Id      (WS-Cng-Count).
044600     move     Cng-Commentaire-Valid to Wtc-Commentaire-Valid  (WS-Cng-Count).
044700     move     Cng-Date-Demande      to Wtc-Date-Demande       (WS-Cng-Count).
044800     move     Cng-Date-Validation   to Wtc-Date-Validation    (WS-Cng-Count).
044900     if       Cng-Id not greater than WS-Next-Cng-Id
045000              continue
045100     else
045200              move Cng-Id to WS-Next-Cng-Id
045300     end-if.
045400 AA031-Exit.
045500     exit.
045600*
045700 AA040-Load-Solde          SECTION.
045800**********************************
045900*
046000     open     input LV-Solde-File.
046100     if       LV-Sld-Status not = "00"
046200              display "LV013 SOLDE FILE OPEN FAILED, STATUS="
046300                       LV-Sld-Status
046400              move     10 to Lv-Return-Code
046500              goback
046600     end-if.
046700     move     "N" to WS-Eof-Sw.
046800     perform  AA041-Read-Solde thru AA041-Exit
046900         until WS-At-Eof.
047000     close    LV-Solde-File.
047100*
047200 AA040-Exit.  exit section.
047300*
047400 AA041-Read-Solde.
047500     read     LV-Solde-File
047600         at end
047700              move  "Y" to WS-Eof-Sw
047800              go to AA041-Exit
047900     end-read.
048000     add      1 to WS-Sld-Count.
048100     move     Sld-Key-Num        to Wts-Key-Num        (WS-Sld-Count).
048200     move     Sld-Jours-Restants to Wts-Jours-Restants  (WS-Sld-Count).
048300 AA041-Exit.
048400     exit.
048500*
048600*===================================================================
048700*  Transaction processing.
048800*===================================================================
048900 AA100-Process-Txns        SECTION.
049000**********************************
049100*
049200     open     input LV-Transaction-File.
049300     if       LV-Txn-Status not = "00"
049400              display "LV014 TRANSACTION FILE OPEN FAILED, STATUS="
049500                       LV-Txn-Status
049600              move     10 to Lv-Return-Code
049700              goback
049800     end-if.
049900     move     "N" to WS-Eof-Sw.
050000     perform  AA101-Read-Txn thru AA101-Exit
050100         until WS-At-Eof.
050200     close    LV-Transaction-File.
050300*
050400 AA100-Exit.  exit section.
050500*
050600 AA101-Read-Txn.
050700     read     LV-Transaction-File
050800         at end
050900              move  "Y" to WS-Eof-Sw
051000              go to AA101-Exit
051100     end-read.
051200     evaluate Txn-Function
051300       when   1  perform AA110-Do-Create thru AA110-Exit
051400       when   2  perform AA120-Do-Decide thru AA120-Exit
051500       when   3  perform AA130-Do-Cancel thru AA130-Exit
051600       when   other
051700                 display "LV015 UNKNOWN TXN-FUNCTION - IGNORED "
051800                          Txn-Function
051900     end-evaluate.
052000 AA101-Exit.
052100     exit.
052200*
052300*-------------------------------------------------------------------
052400*  Create.
052500*-------------------------------------------------------------------
052600 AA110-Do-Create           SECTION.
052700**********************************
052800*
052900     move     "N" to WS-Reject-Sw.
053000     move     Txn-Emp-Id to WS-Search-Emp-Id.
053100     perform  ZZ010-Find-Employee thru ZZ010-Exit.
053200     if       not WS-Employee-Found
053300              display "LV020 EMPLOYEE NOT FOUND, CREATE REJECTED - "
053400                       Txn-Emp-Id
053500              go to AA110-Reject
053600     end-if.
053700     if       Wte-Actif (WS-Emp-Match-Ix) not = "Y"
053800              display "LV021 EMPLOYEE NOT ACTIVE, CREATE REJECTED - "
053900                       Txn-Emp-Id
054000              go to AA110-Reject
054100     end-if.
054200     if       Txn-Date-Debut = zero or Txn-Date-Fin = zero
054300              display "LV022 MISSING START/END DATE, CREATE REJECTED"
054400              go to AA110-Reject
054500     end-if.
054600     if       Txn-Date-Fin < Txn-Date-Debut
054700              display "LV023 END DATE BEFORE START DATE, REJECTED"
054800              go to AA110-Reject
054900     end-if.
055000     if       Txn-Date-Debut < WS-Today
055100              display "LV024 START DATE IS IN THE PAST, REJECTED"
055200              go to AA110-Reject
055300     end-if.
055400     move     Txn-Type-Id to WS-Search-Typ-Id.
055500     perform  ZZ020-Find-Type thru ZZ020-Exit.
055600     if       not WS-Type-Found
055700              display "LV025 LEAVE TYPE NOT FOUND, CREATE REJECTED - "
055800                       Txn-Type-Id
055900              go to AA110-Reject
056000     end-if.
056100     move     Txn-Emp-Id to WS-Search-Emp-Id.
056200     perform  ZZ050-Overlap-Test thru ZZ050-Exit.
056300     if       WS-Overlap-Found
056400              display "LV026 OVERLAPS EXISTING LEAVE, CREATE REJECTED"
056500              go to AA110-Reject
056600     end-if.
056700     call     "LV100" using Txn-Date-Debut Txn-Date-Fin
056800                       Wtt-Compte-Weekend (WS-Typ-Match-Ix)
056900                       WS-New-Nombre-Jours.
057000     add      1 to WS-Next-Cng-Id.
057100     add      1 to WS-Cng-Count.
057200     move     WS-Next-Cng-Id to Wtc-Cng-Id           (WS-Cng-Count).
057300     move     Txn-Emp-Id     to Wtc-Emp-Id           (WS-Cng-Count).
057400     move     Txn-Type-Id    to Wtc-Type-Id          (WS-Cng-Count).
057500     move     Txn-Date-Debut to Wtc-Date-Debut        (WS-Cng-Count).
057600     move     Txn-Date-Fin   to Wtc-Date-Fin          (WS-Cng-Count).
057700     move     WS-New-Nombre-Jours to Wtc-Nombre-Jours (WS-Cng-Count).
057800     move     zero           to Wtc-Jours-Deduc-Spec  (WS-Cng-Count).
057900     move     zero           to Wtc-Jours-Deduc-Cp    (WS-Cng-Count).
058000     move     "EN_ATTENTE"   to Wtc-Statut            (WS-Cng-Count).
058100     move     Txn-Motif      to Wtc-Motif             (WS-Cng-Count).
058200     move     zero           to Wtc-Validateur-Id     (WS-Cng-Count).
058300     move     spaces         to Wtc-Commentaire-Valid (WS-Cng-Count).
058400     move     WS-Today       to Wtc-Date-Demande      (WS-Cng-Count).
058500     move     zero           to Wtc-Date-Validation   (WS-Cng-Count).
058600     add      1 to WS-Cnt-Created.
058700     go to    AA110-Exit.
058800 AA110-Reject.
058900     add      1 to WS-Cnt-Rejected-Create.
059000 AA110-Exit.
059100     exit section.
059200*
059300*-------------------------------------------------------------------
059400*  Decide (approve/reject).
059500*-------------------------------------------------------------------
059600 AA120-Do-Decide           SECTION.
059700**********************************
059800*
059900     move     "N" to WS-Reject-Sw.
060000     move     Txn-Cng-Id to WS-Search-Cng-Id.
060100     perform  ZZ040-Find-Conge thru ZZ040-Exit.
060200     if       not WS-Congerec-Found
060300              display "LV030 CONGE NOT FOUND, DECIDE REJECTED - "
060400                       Txn-Cng-Id
060500              go to AA120-Reject
060600     end-if.
060700     if       Wtc-Statut (WS-Cng-Match-Ix) not = "EN_ATTENTE"
060800              display "LV032 ALREADY PROCESSED, DECIDE REJECTED - "
060900                       Txn-Cng-Id
061000              go to AA120-Reject
061100     end-if.
061200     move     Txn-Validateur-Id to WS-Search-Emp-Id.
061300     perform  ZZ010-Find-Employee thru ZZ010-Exit.
061400     if       not WS-Employee-Found
061500              display "LV033 VALIDATOR NOT FOUND, DECIDE REJECTED - "
061600                       Txn-Validateur-Id
061700              go to AA120-Reject
061800     end-if.
061900*
062000     move     Txn-Decision to WS-Decision-Work.
062100     perform  ZZ900-Fold-Upper thru ZZ900-Exit.
062200     if       WS-Decision-Work = "APPROUVE  "
062300              move "APPROUVE" to Wtc-Statut (WS-Cng-Match-Ix)
062400     else
062500              move "REJETE"   to Wtc-Statut (WS-Cng-Match-Ix)
062600     end-if.
062700     move     Txn-Validateur-Id     to Wtc-Validateur-Id      (WS-Cng-Match-Ix).
062800     move     Txn-Commentaire       to Wtc-Commentaire-Valid  (WS-Cng-Match-Ix).
062900     move     WS-Today              to Wtc-Date-Validation    (WS-Cng-Match-Ix).
063000*
063100     if       Wtc-Statut (WS-Cng-Match-Ix) = "APPROUVE"
063200              perform ZZ060-Deduct-Balance thru ZZ060-Exit
063300              add     1 to WS-Cnt-Approved
063400     else
063500              add     1 to WS-Cnt-Rejected-Decide
063600     end-if.
063700     go to    AA120-Exit.
063800 AA120-Reject.
063900     add      1 to WS-Cnt-Rejected-Decide.
064000 AA120-Exit.
064100     exit section.
064200*
064300*-------------------------------------------------------------------
064400*  Cancel.
064500*-------------------------------------------------------------------
064600 AA130-Do-Cancel           SECTION.
064700**********************************
064800*
064900     move     "N" to WS-Reject-Sw.
065000     move     Txn-Cng-Id to WS-Search-Cng-Id.
065100     perform  ZZ040-Find-Conge thru ZZ040-Exit.
065200     if       not WS-Congerec-Found
065300              display "LV040 CONGE NOT FOUND, CANCEL REJECTED - "
065400                       Txn-Cng-Id
065500              go to AA130-Reject
065600     end-if.
065700     if       Wtc-Emp-Id (WS-Cng-Match-Ix) not = Txn-Emp-Id
065800              display "LV041 NOT OWNER, CANCEL REJECTED - "
065900                       Txn-Cng-Id
066000              go to AA130-Reject
066100     end-if.
066200     if       Wtc-Statut (WS-Cng-Match-Ix) not = "EN_ATTENTE"
066300        and   Wtc-Statut (WS-Cng-Match-Ix) not = "APPROUVE"
066400              display "LV042 WRONG STATUS, CANCEL REJECTED - "
066500                       Txn-Cng-Id
066600              go to AA130-Reject
066700     end-if.
066800     if       Wtc-Statut (WS-Cng-Match-Ix) = "APPROUVE"
066900              perform ZZ070-Recredit-Balance thru ZZ070-Exit
067000     end-if.
067100     move     "ANNULE" to Wtc-Statut (WS-Cng-Match-Ix).
067200     add      1 to WS-Cnt-Cancelled.
067300     go to    AA130-Exit.
067400 AA130-Reject.
067500     add      1 to WS-Cnt-Rejected-Cancel.
067600 AA130-Exit.
067700     exit section.
067800*
067900*===================================================================
068000*  Table search / balance-ledger helper paragraphs.
068100*===================================================================
068200 ZZ010-Find-Employee       SECTION.
068300**********************************
068400*
068500     move     "N" to WS-Emp-Found-Sw.
068600     move     zero to WS-Emp-Match-Ix.
068700     perform  ZZ011-Chk-Employee thru ZZ011-Exit
068800         varying WS-Emp-Sub from 1 by 1
068900         until   WS-Emp-Sub > WS-Emp-Count or WS-Employee-Found.
069000*
069100 ZZ010-Exit.  exit section.
069200*
069300 ZZ011-Chk-Employee.
069400     if       Wte-Emp-Id (WS-Emp-Sub) = WS-Search-Emp-Id
069500              set  WS-Employee-Found to true
069600              move WS-Emp-Sub to WS-Emp-Match-Ix
069700     end-if.
069800 ZZ011-Exit.
069900     exit.
070000*
070100 ZZ020-Find-Type           SECTION.
070200**********************************
070300*
070400     move     "N" to WS-Typ-Found-Sw.
070500     move     zero to WS-Typ-Match-Ix.
070600     perform  ZZ021-Chk-Type thru ZZ021-Exit
070700         varying WS-Typ-Sub from 1 by 1
070800         until   WS-Typ-Sub > WS-Typ-Count or WS-Type-Found.
070900*
071000 ZZ020-Exit.  exit section.
071100*
071200 ZZ021-Chk-Type.
071300     if       Wtt-Typ-Id (WS-Typ-Sub) = WS-Search-Typ-Id
071400              set  WS-Type-Found to true
071500              move WS-Typ-Sub to WS-Typ-Match-Ix
071600     end-if.
071700 ZZ021-Exit.
071800     exit.
071900*
072000 ZZ030-Find-Or-Add-Solde   SECTION.
072100**********************************
072200*  On entry: WS-Sk-Emp-Id/WS-Sk-Type-Id/WS-Sk-Annee hold the search
072300*  key.  On exit: WS-Sld-Match-Ix points at the entry, creating a
072400*  zero-balance one if none existed (logged, this is unusual - every
072500*  employee/type/year should already carry a Solde-Conge record).
072600*
072700     perform  ZZ031-Chk-Solde thru ZZ031-Exit
072800         varying WS-Sld-Sub from 1 by 1
072900         until   WS-Sld-Sub > WS-Sld-Count or WS-Solderec-Found.
073000     if       not WS-Solderec-Found
073100              display "LV050 NO BALANCE RECORD, ASSUMED ZERO - "
073200                       WS-Sk-Emp-Id " " WS-Sk-Type-Id " " WS-Sk-Annee
073300              add      1 to WS-Sld-Count
073400              move     WS-Search-Sld-Key-Num to Wts-Key-Num (WS-Sld-Count)
073500              move     zero to Wts-Jours-Restants (WS-Sld-Count)
073600              move     WS-Sld-Count to WS-Sld-Match-Ix
073700     end-if.
073800*
073900 ZZ030-Exit.  exit section.
074000*
074100 ZZ031-Chk-Solde.
074200     move     "N" to WS-Sld-Found-Sw.
074300     if       Wts-Key-Num (WS-Sld-Sub) = WS-Search-Sld-Key-Num
074400              set  WS-Solderec-Found to true
074500              move WS-Sld-Sub to WS-Sld-Match-Ix
074600     end-if.
074700 ZZ031-Exit.
074800     exit.
074900*
075000 ZZ040-Find-Conge          SECTION.
075100**********************************
075200*
075300     move     "N" to WS-Cng-Found-Sw.
075400     move     zero to WS-Cng-Match-Ix.
075500     perform  ZZ041-Chk-Conge thru ZZ041-Exit
075600         varying WS-Cng-Sub from 1 by 1
075700         until   WS-Cng-Sub > WS-Cng-Count or WS-Congerec-Found.
075800*
075900 ZZ040-Exit.  exit section.
076000*
076100 ZZ041-Chk-Conge.
076200     if       Wtc-Cng-Id (WS-Cng-Sub) = WS-Search-Cng-Id
076300              set  WS-Congerec-Found to true
076400              move WS-Cng-Sub to WS-Cng-Match-Ix
076500     end-if.
076600 ZZ041-Exit.
076700     exit.
076800*
076900 ZZ050-Overlap-Test        SECTION.
077000**********************************
077100*  On entry: WS-Search-Emp-Id/Txn-Date-Debut/Txn-Date-Fin hold the
077200*  new request.  Walks every existing Conge entry for that employee
077300*  whose status is neither Rejete nor Annule.
077400*
077500     move     "N" to WS-Overlap-Sw.
077600     perform  ZZ051-Chk-Overlap thru ZZ051-Exit
077700         varying WS-Cng-Sub from 1 by 1
077800         until   WS-Cng-Sub > WS-Cng-Count or WS-Overlap-Found.
077900*
078000 ZZ050-Exit.  exit section.
078100*
078200 ZZ051-Chk-Overlap.
078300     if       Wtc-Emp-Id (WS-Cng-Sub) = WS-Search-Emp-Id
078400       and    Wtc-Statut (WS-Cng-Sub) not = "REJETE"
078500       and    Wtc-Statut (WS-Cng-Sub) not = "ANNULE"
078600       and    Wtc-Date-Debut (WS-Cng-Sub) not > Txn-Date-Fin
078700       and    Wtc-Date-Fin   (WS-Cng-Sub) not < Txn-Date-Debut
078800              set  WS-Overlap-Found to true
078900     end-if.
079000 ZZ051-Exit.
079100     exit.
079200*
079300 ZZ060-Deduct-Balance      SECTION.
079400**********************************
079500*  Approves a request - splits the deduction across the request's
079600*  own leave-type balance and the Cp overflow bucket, per the
079700*  Leave Balance Ledger rule.
079800*
079900     move     Wtc-Type-Id (WS-Cng-Match-Ix) to WS-Search-Typ-Id.
080000     perform  ZZ020-Find-Type thru ZZ020-Exit.
080100     move     "N" to WS-Type-Is-Cp.
080200     if       WS-Type-Found
080300        and   Wtt-Code (WS-Typ-Match-Ix) = "CP"
080400              move "Y" to WS-Type-Is-Cp
080500     end-if.
080600     compute  WS-Solde-Year = Wtc-Date-Debut (WS-Cng-Match-Ix) / 10000.
080700*
080800     move     Wtc-Emp-Id (WS-Cng-Match-Ix) to WS-Sk-Emp-Id.
080900     move     Wtc-Type-Id (WS-Cng-Match-Ix) to WS-Sk-Type-Id.
081000     move     WS-Solde-Year to WS-Sk-Annee.
081100     perform  ZZ030-Find-Or-Add-Solde thru ZZ030-Exit.
081200     move     WS-Sld-Match-Ix to WS-Sld-Sub.
081300*
081400     move     Wtc-Emp-Id (WS-Cng-Match-Ix) to WS-Sk-Emp-Id.
081500     move     WS-Cp-Type-Id to WS-Sk-Type-Id.
081600     move     WS-Solde-Year to WS-Sk-Annee.
081700     perform  ZZ030-Find-Or-Add-Solde thru ZZ030-Exit.
081800*                                   Cp-bucket index left in
081900*                                   WS-Sld-Match-Ix by Zz030
082000*
082100     call     "LV300" using 1 WS-Type-Is-Cp
082200                       Wtc-Nombre-Jours (WS-Cng-Match-Ix)
082300                       WS-Deduc-Spec WS-Deduc-Cp
082400                       Wts-Jours-Restants (WS-Sld-Sub)
082500                       Wts-Jours-Restants (WS-Sld-Match-Ix)
082600                       WS-Cp-Negative.
082700*
082800     move     WS-Deduc-Spec to Wtc-Jours-Deduc-Spec (WS-Cng-Match-Ix).
082900     move     WS-Deduc-Cp   to Wtc-Jours-Deduc-Cp   (WS-Cng-Match-Ix).
083000     if       WS-Cp-Balance-Negative
083100              display "LV031 CP BALANCE NOW NEGATIVE, EMP="
083200                       Wtc-Emp-Id (WS-Cng-Match-Ix)
083300     end-if.
083400*
083500 ZZ060-Exit.  exit section.
083600*
083700 ZZ070-Recredit-Balance    SECTION.
083800**********************************
083900*  Cancels a previously-Approuve request - recredits exactly what
084000*  Zz060 debited, taken from the stored Deduc-Spec/Deduc-Cp amounts.
084100*
084200     move     Wtc-Type-Id (WS-Cng-Match-Ix) to WS-Search-Typ-Id.
084300     perform  ZZ020-Find-Type thru ZZ020-Exit.
084400     move     "N" to WS-Type-Is-Cp.
084500     if       WS-Type-Found
084600        and   Wtt-Code (WS-Typ-Match-Ix) = "CP"
084700              move "Y" to WS-Type-Is-Cp
084800     end-if.
084900     compute  WS-Solde-Year = Wtc-Date-Debut (WS-Cng-Match-Ix) / 10000.
085000*
085100     move     Wtc-Emp-Id (WS-Cng-Match-Ix) to WS-Sk-Emp-Id.
085200     move     Wtc-Type-Id (WS-Cng-Match-Ix) to WS-Sk-Type-Id.
085300     move     WS-Solde-Year to WS-Sk-Annee.
085400     perform  ZZ030-Find-Or-Add-Solde thru ZZ030-Exit.
085500     move     WS-Sld-Match-Ix to WS-Sld-Sub.
085600*
085700     move     Wtc-Emp-Id (WS-Cng-Match-Ix) to WS-Sk-Emp-Id.
085800     move     WS-Cp-Type-Id to WS-Sk-Type-Id.
085900     move     WS-Solde-Year to WS-Sk-Annee.
086000     perform  ZZ030-Find-Or-Add-Solde thru ZZ030-Exit.
086100*
086200     call     "LV300" using 2 WS-Type-Is-Cp WS-Dummy-Days
086300                       Wtc-Jours-Deduc-Spec (WS-Cng-Match-Ix)
086400                       Wtc-Jours-Deduc-Cp   (WS-Cng-Match-Ix)
086500                       Wts-Jours-Restants (WS-Sld-Sub)
086600                       Wts-Jours-Restants (WS-Sld-Match-Ix)
086700                       WS-Cp-Negative.
086800*
086900 ZZ070-Exit.  exit section.
087000*
087100 ZZ900-Fold-Upper          SECTION.
087200**********************************
087300*  Manual upper-case fold on Ws-Decision-Work - no intrinsic
087400*  Function is used anywhere in this suite.
087500*
087600     inspect  WS-Decision-Work converting
087700              "abcdefghijklmnopqrstuvwxyz" to
087800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
087900*
088000 ZZ900-Exit.  exit section.
088100*
088200*===================================================================
088300*  End of run - rewrite Conge, Solde and Param in full.
088400*===================================================================
088500 AA800-Rewrite-Conge       SECTION.
088600**********************************
088700*
088800     open     output LV-Conge-Out-File.
088900     if       LV-Cng-Out-Status not = "00"
089000              display "LV060 CONGE REWRITE OPEN FAILED, STATUS="
089100                       LV-Cng-Out-Status
089200              move     10 to Lv-Return-Code
089300              goback
089400     end-if.
089500     perform  AA801-Write-Conge thru AA801-Exit
089600         varying WS-Cng-Sub from 1 by 1
089700         until   WS-Cng-Sub > WS-Cng-Count.
089800     close    LV-Conge-Out-File.
089900*
090000 AA800-Exit.  exit section.
090100*
090200 AA801-Write-Conge.
090300     move     Wtc-Cng-Id             (WS-Cng-Sub) to Cng-Id in LV-Conge-Out-Record.
090400     move     Wtc-Emp-Id             (WS-Cng-Sub) to Cng-Emp-Id in LV-Conge-Out-Record.
090500     move     Wtc-Type-Id            (WS-Cng-Sub) to Cng-Type-Id in LV-Conge-Out-Record.
090600     move     Wtc-Date-Debut         (WS-Cng-Sub) to Cng-Date-Debut in LV-Conge-Out-Record.
090700     move     Wtc-Date-Fin           (WS-Cng-Sub) to Cng-Date-Fin in LV-Conge-Out-Record.
090800     move     Wtc-Nombre-Jours       (WS-Cng-Sub) to Cng-Nombre-Jours in LV-Conge-Out-Record.
090900     move     Wtc-Jours-Deduc-Spec   (WS-Cng-Sub) to Cng-Jours-Deduc-Spec in LV-Conge-Out-Record.
091000     move     Wtc-Jours-Deduc-Cp     (WS-Cng-Sub) to Cng-Jours-Deduc-Cp in LV-Conge-Out-Record.
091100     move     Wtc-Statut             (WS-Cng-Sub) to Cng-Statut in LV-Conge-Out-Record.
091200     move     Wtc-Motif              (WS-Cng-Sub) to Cng-Motif in LV-Conge-Out-Record.
091300     move     Wtc-Validateur-Id      (WS-Cng-Sub) to Cng-Validateur-Id in LV-Conge-Out-Record.
091400     move     Wtc-Commentaire-Valid  (WS-Cng-Sub) to Cng-Commentaire-Valid in LV-Conge-Out-Record.
091500     move     Wtc-Date-Demande       (WS-Cng-Sub) to Cng-Date-Demande in LV-Conge-Out-Record.
091600     move     Wtc-Date-Validation    (WS-Cng-Sub) to Cng-Date-Validation in LV-Conge-Out-Record.
091700     write    LV-Conge-Out-Record.
091800 AA801-Exit.
091900     exit.
092000*
092100 AA810-Rewrite-Solde       SECTION.
092200**********************************
092300*
092400     open     output LV-Solde-Out-File.
092500     if       LV-Sld-Out-Status not = "00"
092600              display "LV061 SOLDE REWRITE OPEN FAILED, STATUS="
092700                       LV-Sld-Out-Status
092800              move     10 to Lv-Return-Code
092900              goback
093000     end-if.
093100     perform  AA811-Write-Solde thru AA811-Exit
093200         varying WS-Sld-Sub from 1 by 1
093300         until   WS-Sld-Sub > WS-Sld-Count.
093400     close    LV-Solde-Out-File.
093500*
093600 AA810-Exit.  exit section.
093700*
093800 AA811-Write-Solde.
093900     move     Wts-Key-Num        (WS-Sld-Sub) to Sld-Key-Num in LV-Solde-Out-Record.
094000     move     Wts-Jours-Restants (WS-Sld-Sub) to Sld-Jours-Restants in LV-Solde-Out-Record.
094100     write    LV-Solde-Out-Record.
094200 AA811-Exit.
094300     exit.
094400*
094500 AA820-Rewrite-Param       SECTION.
094600**********************************
094700*
094800     move     WS-Next-Cng-Id to Prm-Last-Cng-Id.
094900     open     output LV-Param-File.
095000     if       LV-Prm-Status not = "00"
095100              display "LV062 PARAM REWRITE OPEN FAILED, STATUS="
095200                       LV-Prm-Status
095300              move     10 to Lv-Return-Code
095400              goback
095500     end-if.
095600     write    LV-Param-Record.
095700     close    LV-Param-File.
095800*
095900 AA820-Exit.  exit section.
096000*
096100 AA900-Print-Totals        SECTION.
096200**********************************
096300*
096400     move     WS-Control-Counters to WS-Control-Counters-Disp.
096500     display  "LV200 CONTROL TOTALS - CREATED="
096600              WS-Cnt-Created-D
096700              " REJECTED-CREATE=" WS-Cnt-Rejected-Create-D
096800              " APPROVED="        WS-Cnt-Approved-D
096900              " REJECTED-DECIDE=" WS-Cnt-Rejected-Decide-D
097000              " CANCELLED="       WS-Cnt-Cancelled-D
097100              " REJECTED-CANCEL=" WS-Cnt-Rejected-Cancel-D.
097200*
097300 AA900-Exit.  exit section.
097400*
