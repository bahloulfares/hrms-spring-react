000100* 12/12/25 vbc - Created.
000200*
000300     SELECT LV-Employee-File
000400         ASSIGN TO "LVEMP01"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS LV-Emp-Status.
000700*
