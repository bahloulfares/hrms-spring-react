000100* 12/12/25 vbc - Created.
000200* 09/01/26 vbc - 2nd FD added for the rewritten output copy of the
000300*                file, record renamed via REPLACING to keep the
000400*                two 01-levels distinct in the one program.
000500*
000600 FD  LV-Conge-File.
000700 copy "wslvcng.cob".
000800*
000900 FD  LV-Conge-Out-File.
001000 copy "wslvcng.cob" replacing LV-Conge-Record by LV-Conge-Out-Record.
001100*
