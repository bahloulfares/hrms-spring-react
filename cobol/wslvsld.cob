000100*******************************************
000200*                                          *
000300*  Record Definition For Solde-Conge       *
000400*      (Leave Balance Ledger) File         *
000500*     Uses Sld-Key as key                  *
000600*     Uses Sld-Key-Num for Search All      *
000700*******************************************
000800*  File size 30 bytes.
000900*
001000* 07/12/25 vbc - Created.
001100* 15/12/25 vbc - Sld-Key-Num redefines added so LV300 can hold the
001200*                table Search All ascending on one numeric item
001300*                instead of three - was too slow doing 3 compares
001400*                per probe on the big companies.
001500*
001600 01  LV-Solde-Conge-Record.
001700     03  Sld-Key.
001800*                                           unique per employee,
001900*                                           leave-type, calendar year
002000         05  Sld-Emp-Id             pic 9(9).
002100         05  Sld-Type-Id            pic 9(9).
002200         05  Sld-Annee              pic 9(4).
002300     03  Sld-Key-Num redefines Sld-Key
002400                                    pic 9(22).
002500*                                           remaining chargeable days,
002600*                                           may go negative on the CP
002700*                                           bucket - this is a business
002800*                                           exception, not an error
002900     03  Sld-Jours-Restants         pic s9(3)v99 comp-3.
003000     03  filler                     pic x(10).
003100*
